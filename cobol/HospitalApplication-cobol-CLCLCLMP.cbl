000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLCLMP.
000400 AUTHOR. R DONOVAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/90.
000700 DATE-COMPILED. 04/02/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CLCLCLMP BOUNDS A SCORE INTO A CALLER-SUPPLIED LOW/HIGH
001200*    RANGE.  PULLED OUT OF CLCLPRES AFTER THE SAME IF-TOO-HIGH-
001300*    MOVE-HIGH-VALUE LOGIC TURNED UP INDEPENDENTLY IN THREE
001400*    PLACES (TRANSPARENCY CAP, MODIFIED-ACTION HARM FLOOR,
001500*    MODIFIED-ACTION REVERSIBILITY CAP) WITH THREE SLIGHTLY
001600*    DIFFERENT BUGS.  CALLED, NOT COPYBOOKED - KEEP IT THAT WAY
001700*    SO A FIX HERE FIXES EVERY CALLER AT ONCE.
001800******************************************************************
001900*CHANGE LOG.
002000*    04/02/90  RD   0000  ORIGINAL PROGRAM
002100*    04/02/90  RD   0000  NO STAKEHOLDERS SHOULD NEED TO KNOW
002200*                         CLCLPRES HAD THIS BUG THREE TIMES OVER
002300*    11/19/91  RD   1140  ADDED WS-TRACE-VALUES DISPLAY ON AN
002400*                         OUT-OF-RANGE CALL - SOMETHING UPSTREAM
002500*                         IS PASSING LOW > HIGH AGAIN
002600*    02/08/93  JS   1288  REVIEWED FOR CLCLTIER HARM-FLOOR USE -
002700*                         NO CHANGE NEEDED, LINKAGE ALREADY GENERIC
002800*    07/14/95  MKT  1401  DOCUMENTED CALLING CONVENTION IN REMARKS
002900*    09/30/98  PB   1822  Y2K SCAN - NO DATE FIELDS IN THIS PGM,
003000*                         NO CHANGES REQUIRED
003100*    03/11/02  TGD  2011  CONFIRMED CLAMP STILL HOLDS AFTER THE
003200*                         TIER-4 ROUTING CHANGES IN CLCLTIER
003300*    08/19/05  RD   2290  ADDED RETURN-CODE FIELD TO LINKAGE FOR
003400*                         CONSISTENCY WITH CLCLPRES / CLCLTIER
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  WS-TRACE-VALUES.
005000     05  WS-TR-VALUE                 PIC 9V999.
005100     05  WS-TR-VALUE-X REDEFINES WS-TR-VALUE
005200                                      PIC X(04).
005300     05  WS-TR-LOW                   PIC 9V999.
005400     05  WS-TR-LOW-X   REDEFINES WS-TR-LOW
005500                                      PIC X(04).
005600     05  WS-TR-HIGH                  PIC 9V999.
005700     05  WS-TR-HIGH-X  REDEFINES WS-TR-HIGH
005800                                      PIC X(04).
005900
006000 01  WS-DISPLAY-LINE.
006100     05  FILLER                      PIC X(15) VALUE
006200         "*** CLCLCLMP - ".
006300     05  DSP-MSG                     PIC X(40).
006400
006500 LINKAGE SECTION.
006600 01  CLAMP-REC.
006700     05  CLAMP-VALUE                 PIC 9V999.
006800     05  CLAMP-LOW-BOUND             PIC 9V999.
006900     05  CLAMP-HIGH-BOUND            PIC 9V999.
007000 01  RETURN-CD                       PIC S9(04) COMP.       081905RD
007100
007200 PROCEDURE DIVISION USING CLAMP-REC, RETURN-CD.
007300 000-MAINLINE.
007400     MOVE ZERO TO RETURN-CD.
007500     IF CLAMP-LOW-BOUND > CLAMP-HIGH-BOUND
007600         MOVE CLAMP-VALUE  TO WS-TR-VALUE
007700         MOVE CLAMP-LOW-BOUND  TO WS-TR-LOW
007800         MOVE CLAMP-HIGH-BOUND TO WS-TR-HIGH
007900         MOVE "LOW BOUND EXCEEDS HIGH BOUND" TO DSP-MSG
008000         DISPLAY WS-DISPLAY-LINE                            111991RD
008100         MOVE +8 TO RETURN-CD
008200         GOBACK.
008300
008400     IF CLAMP-VALUE < CLAMP-LOW-BOUND
008500         MOVE CLAMP-LOW-BOUND TO CLAMP-VALUE
008600     ELSE
008700         IF CLAMP-VALUE > CLAMP-HIGH-BOUND
008800             MOVE CLAMP-HIGH-BOUND TO CLAMP-VALUE.
008900
009000     GOBACK.
