000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLPRES.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CLCLPRES IS THE "PRESSURE ENGINE".  IT IS CALLED ONCE
001300*          PER DECISION CONTEXT BY DCSNPROC (DECISION BATCH) AND
001400*          BY SCNRCOMP (SCENARIO COMPARISON BATCH) AND RETURNS
001500*          SEVEN INDEPENDENT HEURISTIC SCORES (P1-P7), THEIR
001600*          ROUNDED AVERAGE AND A GO/CAUTION/ESCALATE CALL (P8),
001700*          A STAKEHOLDER-VULNERABILITY INDEX (P9), AN
001800*          EDUCABILITY FLAG (P10) AND A LEGALITY PASS-THROUGH
001900*          (P11).  IT IS STATELESS - NOTHING IS RETAINED BETWEEN
002000*          CALLS, AND IT NEVER OPENS A FILE.
002100*
002200*          INPUT  - DCSN-CONTEXT (COPY DCSNCTX), FULLY DEFAULTED
002300*                   BY THE CALLER BEFORE THE CALL IS MADE.
002400*          OUTPUT - PRES-RESULT (COPY PRESRSLT).
002500*
002600******************************************************************
002700*CHANGE LOG.
002800*    03/14/89  JS   0000  ORIGINAL PROGRAM - P1 THRU P5 ONLY
002900*    03/14/89  JS   0000  SVI DEFERRED TO NEXT RELEASE
003000*    09/02/89  JS   0114  ADDED P6 REPRODUCIBILITY PRESSURE
003100*    01/30/90  JS   0188  ADDED P7 TRANSPARENCY READINESS AND
003200*                         P8 NORMALIZED PRESSURE/RECOMMENDATION
003300*    04/02/90  RD   0201  P7 NOW CALLS CLCLCLMP TO CAP AT 1.00
003400*                         INSTEAD OF THE INLINE IF THAT MISSED
003500*                         THE GROUP+SYSTEMIC COMBINATION
003600*    08/11/90  JS   0233  ADDED P9 STAKEHOLDER VULNERABILITY INDEX
003700*    02/19/91  JS   0268  ADDED P10 EDUCABILITY FLAG
003800*    06/30/91  JS   0275  ADDED P11 LEGALITY PASS-THROUGH - NO
003900*                         CALCULATION, JUST CARRIES THE CODE
004000*    02/08/93  JS   1288  REWORKED P6 DECISION LADDER - URGENCY
004100*                         CHECK WAS FALLING THROUGH TO THE
004200*                         SCENARIO-COUNT TEST EVEN WHEN >= 0.80
004300*    07/14/95  MKT  1401  DOCUMENTED DEFAULTS IN DCSNCTX, NOT HERE
004400*    09/30/98  PB   1822  Y2K SCAN - NO DATE FIELDS IN THIS PGM,
004500*                         NO CHANGES REQUIRED
004600*    03/11/02  TGD  2011  P8 THRESHOLDS CONFIRMED AGAINST UNIT T
004700*                         TIER-4 ROUTING CHANGE - NO IMPACT
004800*    08/19/05  RD   2290  ADDED PRES-RETURN-CODE TO PRESRSLT
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 INPUT-OUTPUT SECTION.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 WORKING-STORAGE SECTION.
006300 01  WS-HEURISTIC-WORK.
006400     05  WS-SUM-OF-SEVEN             PIC S9(3)V999 COMP-3.
006500*    LETS THE ABEND TRACE DUMP THE ACCUMULATOR AS ONE FIELD WHEN
006600*    CLCLCLMP COMES BACK WITH A BAD RETURN CODE.
006700     05  WS-SUM-OF-SEVEN-X REDEFINES WS-SUM-OF-SEVEN
006800                                      PIC X(04).
006900     05  WS-QUALITY-PLUS-QUANTITY    PIC 9V999.
007000     05  WS-LEGAL-AGENCY-COMPONENT   PIC 9V99.
007050
007060 77  WS-CLAMP-RETURN-CD              PIC S9(04) COMP.
007200
007300*    P7 STARTS AT ZERO AND ADDS - REDEFINE LETS US CHECK THE
007400*    ACCUMULATED VALUE AS EITHER A SCORE OR A RAW TALLY BYTE
007500*    WHEN TRACING A BAD TIER INPUT.
007600 01  WS-P7-WORK.
007700     05  WS-P7-ACCUM                 PIC 9V999.
007800     05  WS-P7-ACCUM-X REDEFINES WS-P7-ACCUM
007900                                      PIC X(04).
008000
008100*    THE TIER INPUT TO P7 ARRIVES AS A SINGLE DIGIT BUT IS ALSO
008200*    NEEDED AS A 3-WAY CONDITION TEST (<4, =4, >=5 EQUIVALENT)
008300 01  WS-TIER-TEST.
008400     05  WS-TIER-DIGIT                PIC 9(01).
008500     05  WS-TIER-DIGIT-X REDEFINES WS-TIER-DIGIT
008600                                       PIC X(01).
008700
008800 01  CLAMP-REC-WORK.
008900     05  CLAMP-VALUE                 PIC 9V999.
009000     05  CLAMP-LOW-BOUND             PIC 9V999.
009100     05  CLAMP-HIGH-BOUND            PIC 9V999.
009200
009300 LINKAGE SECTION.
009400 COPY DCSNCTX.
009500 COPY PRESRSLT.
009600
009700 PROCEDURE DIVISION USING DCSN-CONTEXT, PRES-RESULT.
009800 000-MAINLINE.
009900     MOVE ZERO TO PRES-RETURN-CODE.
010000     PERFORM 100-CALC-P1-REVERSIBILITY THRU 100-EXIT.
010100     PERFORM 200-CALC-P2-PROPORTIONALITY THRU 200-EXIT.
010200     PERFORM 300-CALC-P3-UNCERTAINTY THRU 300-EXIT.
010300     PERFORM 400-CALC-P4-EVID-ADEQUACY THRU 400-EXIT.
010400     PERFORM 500-CALC-P5-VOL-MISALIGN THRU 500-EXIT.
010500     PERFORM 600-CALC-P6-REPRODUCIBILITY THRU 600-EXIT.
010600     PERFORM 700-CALC-P7-TRANSPARENCY THRU 700-EXIT.
010700     PERFORM 800-CALC-P8-RECOMMEND THRU 800-EXIT.
010800     PERFORM 900-CALC-P9-SVI THRU 900-EXIT.
010900     PERFORM 950-CALC-P10-EDUCATE THRU 950-EXIT.
011000     PERFORM 980-CALC-P11-LEGALITY THRU 980-EXIT.
011100     GOBACK.
011200
011300 100-CALC-P1-REVERSIBILITY.
011400*    P1 REVERSIBILITY (DOMAIN HARM) - 1.00 MINUS REVERSIBILITY
011500     COMPUTE PRES-P1-REVERSIBILITY ROUNDED =
011600             1.000 - DCSN-REVERSIBILITY.
011700 100-EXIT.
011800     EXIT.
011900
012000 200-CALC-P2-PROPORTIONALITY.
012100*    P2 PROPORTIONALITY (HARM) - HARM OVER BENEFIT PLUS HARM,
012200*    OR 1.00 WHEN BOTH ARE ZERO
012300     IF DCSN-EXPECTED-BENEFIT = ZERO AND DCSN-EXPECTED-HARM = ZERO
012400         MOVE 1.000 TO PRES-P2-PROPORTIONALITY
012500     ELSE
012600         COMPUTE PRES-P2-PROPORTIONALITY ROUNDED =
012700             DCSN-EXPECTED-HARM /
012800             (DCSN-EXPECTED-BENEFIT + DCSN-EXPECTED-HARM).
012900 200-EXIT.
013000     EXIT.
013100
013200 300-CALC-P3-UNCERTAINTY.
013300*    P3 UNCERTAINTY (EPISTEMIC) - 1.00 MINUS EVIDENCE CERTAINTY
013400     COMPUTE PRES-P3-UNCERTAINTY ROUNDED =
013500             1.000 - DCSN-EVID-CERTAINTY.
013600 300-EXIT.
013700     EXIT.
013800
013900 400-CALC-P4-EVID-ADEQUACY.
014000*    P4 EVIDENCE ADEQUACY (EPISTEMIC) - 1.00 MINUS THE AVERAGE
014100*    OF EVIDENCE QUALITY AND EVIDENCE QUANTITY
014200     COMPUTE WS-QUALITY-PLUS-QUANTITY ROUNDED =
014300             (DCSN-EVID-QUALITY + DCSN-EVID-QUANTITY) / 2.
014400     COMPUTE PRES-P4-EVID-ADEQUACY ROUNDED =
014500             1.000 - WS-QUALITY-PLUS-QUANTITY.
014600 400-EXIT.
014700     EXIT.
014800
014900 500-CALC-P5-VOL-MISALIGN.
015000*    P5 VOLITIONAL MISALIGNMENT (RISK) - FIXED 0.80 WHEN THE
015100*    STAKEHOLDER HAS NO AUTONOMY, ELSE 1.00 MINUS ALIGNMENT
015200     IF DCSN-AUTONOMY-NO
015300         MOVE 0.800 TO PRES-P5-VOL-MISALIGN
015400     ELSE
015500         COMPUTE PRES-P5-VOL-MISALIGN ROUNDED =
015600             1.000 - DCSN-VOL-ALIGNMENT.
015700 500-EXIT.
015800     EXIT.
015900
016000 600-CALC-P6-REPRODUCIBILITY.
016100*    P6 REPRODUCIBILITY PRESSURE (META-EPISTEMIC) - FIRST
016200*    MATCHING CONDITION WINS, EVALUATED IN THE ORDER BELOW.
016300*    02/08/93 JS - THE URGENCY TEST MUST EXIT FIRST OR A HIGH-
016400*    URGENCY, LOW-SUCCESS-RATE CASE WRONGLY FALLS THROUGH.
016500     IF DCSN-URGENCY-NORM NOT < 0.800
016600         MOVE 0.100 TO PRES-P6-REPRODUCIBILITY
016700         GO TO 600-EXIT.
016800
016900     IF DCSN-SCENARIO-COUNT > 10 AND DCSN-SUCCESS-RATE < 0.500
017000         MOVE 0.900 TO PRES-P6-REPRODUCIBILITY
017100         GO TO 600-EXIT.
017200
017300     IF DCSN-SCENARIO-COUNT > 5 AND DCSN-SUCCESS-RATE < 0.600
017400         MOVE 0.600 TO PRES-P6-REPRODUCIBILITY
017500         GO TO 600-EXIT.
017600
017700     IF DCSN-SUCCESS-RATE NOT < 0.800
017800         MOVE 0.100 TO PRES-P6-REPRODUCIBILITY
017900         GO TO 600-EXIT.
018000
018100     MOVE 0.400 TO PRES-P6-REPRODUCIBILITY.
018200 600-EXIT.
018300     EXIT.
018400
018500 700-CALC-P7-TRANSPARENCY.
018600*    P7 TRANSPARENCY READINESS (ACCOUNTABILITY) - STARTS AT
018700*    ZERO, TIER >= 4 ADDS 0.40, GROUP SCOPE ADDS 0.30, SYSTEMIC
018800*    SCOPE ADDS 0.50, CAPPED AT 1.00.  04/02/90 RD - CAP NOW
018900*    GOES THROUGH CLCLCLMP SO GROUP+SYSTEMIC (WHICH CANNOT
019000*    ACTUALLY HAPPEN TOGETHER BUT DID ONCE ON A BAD TEST DECK)
019100*    CANNOT PUSH THE SCORE OVER 1.00.
019200     MOVE ZERO TO WS-P7-ACCUM.
019300     MOVE DCSN-ETHICAL-TIER TO WS-TIER-DIGIT.
019400     IF WS-TIER-DIGIT NOT < 4
019500         ADD 0.400 TO WS-P7-ACCUM.
019600     IF DCSN-IMPACT-GROUP
019700         ADD 0.300 TO WS-P7-ACCUM.
019800     IF DCSN-IMPACT-SYSTEMIC
019900         ADD 0.500 TO WS-P7-ACCUM.
020000
020100     MOVE WS-P7-ACCUM     TO CLAMP-VALUE
020200     MOVE ZERO            TO CLAMP-LOW-BOUND
020300     MOVE 1.000           TO CLAMP-HIGH-BOUND.
020400     CALL "CLCLCLMP" USING CLAMP-REC-WORK, WS-CLAMP-RETURN-CD.
020500     MOVE CLAMP-VALUE TO PRES-P7-TRANSPARENCY.
020600 700-EXIT.
020700     EXIT.
020800
020900 800-CALC-P8-RECOMMEND.
021000*    P8 RECOMMENDATION - AVERAGE OF P1 THRU P7, ROUNDED TO 3
021100*    DECIMALS, MAPPED TO ONE OF THREE FIXED RECOMMENDATIONS.
021200     COMPUTE WS-SUM-OF-SEVEN =
021300             PRES-P1-REVERSIBILITY + PRES-P2-PROPORTIONALITY +
021400             PRES-P3-UNCERTAINTY   + PRES-P4-EVID-ADEQUACY +
021500             PRES-P5-VOL-MISALIGN  + PRES-P6-REPRODUCIBILITY +
021600             PRES-P7-TRANSPARENCY.
021700     COMPUTE PRES-NORMALIZED ROUNDED = WS-SUM-OF-SEVEN / 7.
021800
021900     IF PRES-NORMALIZED NOT > 0.330
022000         MOVE "PROCEED             " TO PRES-RECOMMENDATION
022100     ELSE
022200         IF PRES-NORMALIZED NOT > 0.660
022300             MOVE "PROCEED WITH CAUTION" TO PRES-RECOMMENDATION
022400         ELSE
022500             MOVE "DEFER OR ESCALATE   " TO PRES-RECOMMENDATION.
022600 800-EXIT.
022700     EXIT.
022800
022900 900-CALC-P9-SVI.
023000*    P9 STAKEHOLDER VULNERABILITY INDEX - AVERAGE OF THREE
023100*    VULNERABILITY COMPONENTS, ROUNDED TO 2 DECIMALS.  THE
023200*    MIDDLE COMPONENT IS 1 WHEN THE STAKEHOLDER HAS NO LEGAL
023300*    AGENCY, ELSE 0 - NOT A SCORE, A FLAG RESTATED AS A NUMBER.
023400     IF DCSN-LEGAL-AGENCY-NO
023500         MOVE 1.00 TO WS-LEGAL-AGENCY-COMPONENT
023600     ELSE
023700         MOVE ZERO TO WS-LEGAL-AGENCY-COMPONENT.
023800
023900     COMPUTE PRES-SVI ROUNDED =
024000             ((1.00 - DCSN-COGNITIVE-CAP)
024100              + WS-LEGAL-AGENCY-COMPONENT
024200              + (1.00 - DCSN-SELF-ADVOCACY)) / 3.
024300 900-EXIT.
024400     EXIT.
024500
024600 950-CALC-P10-EDUCATE.
024700*    P10 EDUCABILITY FLAG - TRUE ONLY WHEN THE STAKEHOLDER HAS
024800*    AUTONOMY AND VOLITIONAL ALIGNMENT IS BELOW 0.50.
024900     IF DCSN-AUTONOMY-YES AND DCSN-VOL-ALIGNMENT < 0.500
025000         MOVE "Y" TO PRES-EDUCATE-FLAG
025100     ELSE
025200         MOVE "N" TO PRES-EDUCATE-FLAG.
025300 950-EXIT.
025400     EXIT.
025500
025600 980-CALC-P11-LEGALITY.
025700*    P11 LEGALITY - PASS-THROUGH, NO CALCULATION
025800     MOVE DCSN-LEGALITY TO PRES-LEGALITY-OUT.
025900 980-EXIT.
026000     EXIT.
