000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLTIER.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/21/90.
000700 DATE-COMPILED. 05/21/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CLCLTIER IS THE "TIER ENGINE".  IT IS CALLED ONCE PER
001300*          DECISION CONTEXT, AFTER CLCLPRES, BY DCSNPROC AND BY
001400*          SCNRCOMP.  IT ASSIGNS AN ETHICAL TIER (T1), RAISES
001500*          FOUR HEURISTIC FLAGS (T2), IDENTIFIES THE GOVERNING
001600*          TENETS (T3), BUILDS AND FILTERS CANDIDATE ACTIONS
001700*          (T4/T5), SELECTS ONE (T6) AND ROUTES IT (T7).  IT IS
001800*          STATELESS AND NEVER OPENS A FILE.
001900*
002000*          INPUT  - DCSN-CONTEXT (COPY DCSNCTX).
002100*          OUTPUT - TIER-RESULT (COPY TIERRSLT).
002200*
002300******************************************************************
002400*CHANGE LOG.
002500*    05/21/90  JS   0000  ORIGINAL PROGRAM
002600*    05/21/90  JS   0000  TIER 1 AND TIER 5 SHORT-CIRCUIT ACTION
002700*                         SELECTION - CANDIDATES ARE NOT BUILT
002800*    10/03/90  JS   0249  ADDED T3 TENET IDENTIFICATION
002900*    02/08/93  JS   1288  T4 MODIFIED-PROCEED NOW CALLS CLCLCLMP
003000*                         FOR THE HARM FLOOR AND REVERSIBILITY
003100*                         CAP - AN INLINE IF WAS LETTING HARM GO
003200*                         NEGATIVE ON A ZERO-HARM RECORD
003300*    11/30/94  JS   1390  T6 TIE-BREAK CLARIFIED - FIRST
003400*                         CANDIDATE BUILT WINS A TIE, NOT THE
003500*                         LAST ONE COMPARED
003600*    07/14/95  MKT  1401  DOCUMENTED CANDIDATE TABLE LAYOUT
003700*    09/30/98  PB   1822  Y2K SCAN - NO DATE FIELDS IN THIS PGM,
003800*                         NO CHANGES REQUIRED
003900*    03/11/02  TGD  2011  ADDED TIER-4 ROUTING TO HUMAN-REVIEW-
004000*                         REQUIRED - WAS ROUTING TO RAP-MONITORING
004100*                         LIKE TIER 3 BY MISTAKE SINCE 1990
004200*    08/19/05  RD   2290  ADDED TIER-RETURN-CODE TO LINKAGE
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100 INPUT-OUTPUT SECTION.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 01  WS-FLAG-SWITCHES.
005800     05  WS-HARMRED-SW               PIC X(01) VALUE "N".
005900         88  WS-HARMRED-ON               VALUE "Y".
006000     05  WS-REVTEST-SW               PIC X(01) VALUE "N".
006100         88  WS-REVTEST-ON               VALUE "Y".
006200     05  WS-PROPORT-SW               PIC X(01) VALUE "N".
006300         88  WS-PROPORT-ON               VALUE "Y".
006400     05  WS-CONSENS-SW               PIC X(01) VALUE "N".
006500         88  WS-CONSENS-ON               VALUE "Y".
006600 01  WS-FLAG-SWITCHES-X REDEFINES WS-FLAG-SWITCHES
006700                                     PIC X(04).
006800
006900 77  WS-TENET-COUNT                 PIC 9(01) COMP.
007000
007100*    CANDIDATE ACTION TABLE - T4 BUILDS UP TO THREE ROWS,
007200*    T5 MARKS SURVIVORS, T6 SEARCHES FOR THE HIGHEST SCORE.
007300*    REDEFINED AS A SINGLE DISPLAY LINE FOR ABEND TRACING.
007400 01  WS-CANDIDATE-TABLE.
007500     05  WS-CANDIDATE        OCCURS 3 TIMES INDEXED BY CAND-IX.
007600         10  CAND-ACTION-ID           PIC X(16).
007700         10  CAND-HARM                PIC S9(02) COMP.
007800         10  CAND-REVERSIBILITY       PIC 9V99.
007900         10  CAND-CONFIDENCE          PIC 9V99.
008000         10  CAND-SCORE               PIC 9V999.
008100         10  CAND-SURVIVED            PIC X(01).
008200             88  CAND-SURVIVED-YES        VALUE "Y".
008300             88  CAND-SURVIVED-NO         VALUE "N".
008400 01  WS-CANDIDATE-TABLE-X REDEFINES WS-CANDIDATE-TABLE
008500                                     PIC X(75).
008600
008700 01  WS-WORK-COUNTERS.
008800     05  WS-BEST-IX                  PIC 9(01) COMP.
008900     05  WS-ANY-SURVIVED-SW          PIC X(01) VALUE "N".
009000         88  WS-ANY-SURVIVED             VALUE "Y".
009100
009200*    REDEFINE OF THE RAW HARM LEVEL - LETS US TEST IT AS A
009300*    PRINTABLE CHARACTER WHEN TRACING A BAD INPUT RECORD.
009400 01  WS-HARM-TEST.
009500     05  WS-HARM-NUM                 PIC 9(02).
009600     05  WS-HARM-NUM-X REDEFINES WS-HARM-NUM
009700                                      PIC X(02).
009800
009900 01  CLAMP-REC-WORK.
010000     05  CLAMP-VALUE                 PIC 9V999.
010100     05  CLAMP-LOW-BOUND             PIC 9V999.
010200     05  CLAMP-HIGH-BOUND            PIC 9V999.
010300 77  WS-CLAMP-RETURN-CD              PIC S9(04) COMP.
010400 01  WS-MODIFIED-HARM                PIC S9(03)V999 COMP-3.
010500
010600 LINKAGE SECTION.
010700 COPY DCSNCTX.
010800 COPY TIERRSLT.
010900
011000 PROCEDURE DIVISION USING DCSN-CONTEXT, TIER-RESULT.
011100 000-MAINLINE.
011200     MOVE ZERO TO TIER-RETURN-CODE.
011300     PERFORM 050-CALC-T2-FLAGS THRU 050-EXIT.
011400     PERFORM 100-ASSIGN-TIER THRU 100-EXIT.
011500     PERFORM 150-IDENT-TENETS THRU 150-EXIT.
011600
011700     IF TIER-NUMBER = 1 OR TIER-NUMBER = 5
011800         PERFORM 500-SELECT-ACTION THRU 500-EXIT
011900     ELSE
012000         PERFORM 300-BUILD-CANDIDATES THRU 300-EXIT
012100         PERFORM 400-FILTER-CANDIDATES THRU 400-EXIT
012200         PERFORM 500-SELECT-ACTION THRU 500-EXIT.
012300
012400     PERFORM 600-ROUTE-DECISION THRU 600-EXIT.
012500     GOBACK.
012600
012700 050-CALC-T2-FLAGS.
012800*    T2 HEURISTIC FLAGS - FOUR INDEPENDENT BOOLEAN TESTS.
012900*    COMPUTED BEFORE T1 BECAUSE RULE T1.4 NEEDS CONSENS-SW.
013000     MOVE "N" TO WS-HARMRED-SW.
013100     MOVE "N" TO WS-REVTEST-SW.
013200     MOVE "N" TO WS-PROPORT-SW.
013300     MOVE "N" TO WS-CONSENS-SW.
013400
013500     IF DCSN-HARM-LEVEL > 3
013600         MOVE "Y" TO WS-HARMRED-SW.
013700
013800     IF DCSN-REVERSIBILITY < 0.70
013900         MOVE "Y" TO WS-REVTEST-SW.
014000
014100     IF DCSN-HARM-LEVEL > 5 AND DCSN-URGENCY-LEVEL < 3
014200         MOVE "Y" TO WS-PROPORT-SW.
014300
014400     IF DCSN-STAKEHOLDER-CNT > 3
014500         MOVE "Y" TO WS-CONSENS-SW.
014600
014700     MOVE WS-HARMRED-SW TO TIER-FLAG-HARMRED.
014800     MOVE WS-REVTEST-SW TO TIER-FLAG-REVTEST.
014900     MOVE WS-PROPORT-SW TO TIER-FLAG-PROPORT.
015000     MOVE WS-CONSENS-SW TO TIER-FLAG-CONSENS.
015100 050-EXIT.
015200     EXIT.
015300
015400 100-ASSIGN-TIER.
015500*    T1 TIER ASSIGNMENT - FIRST MATCHING RULE WINS.  WRITTEN AS
015600*    A FALL-THROUGH LADDER, NOT A NESTED IF, SO A NEW RULE CAN
015700*    BE SLOTTED IN WITHOUT RE-INDENTING THE WHOLE PARAGRAPH.
015800     IF DCSN-HARM-LEVEL NOT < 9 AND DCSN-REVERSIBILITY < 0.10
015900         MOVE 5 TO TIER-NUMBER
016000         MOVE "PROHIBITED  " TO TIER-NAME
016100         GO TO 100-EXIT.
016200
016300     IF DCSN-SYS-CONFIDENCE < 0.40 OR DCSN-STAKEHOLDER-CNT > 10
016400         MOVE 4 TO TIER-NUMBER
016500         MOVE "AMBIGUOUS   " TO TIER-NAME
016600         GO TO 100-EXIT.
016700
016800     IF DCSN-HARM-LEVEL NOT < 6 OR DCSN-REVERSIBILITY < 0.50
016900         MOVE 3 TO TIER-NUMBER
017000         MOVE "HIGH-STAKES " TO TIER-NAME
017100         GO TO 100-EXIT.
017200
017300     IF DCSN-HARM-LEVEL NOT < 3 OR WS-HARMRED-ON
017400                                 OR WS-REVTEST-ON
017500                                 OR WS-PROPORT-ON
017600                                 OR WS-CONSENS-ON
017700         MOVE 2 TO TIER-NUMBER
017800         MOVE "STANDARD    " TO TIER-NAME
017900         GO TO 100-EXIT.
018000
018100     MOVE 1 TO TIER-NUMBER.
018200     MOVE "ROUTINE     " TO TIER-NAME.
018300 100-EXIT.
018400     EXIT.
018500
018600 150-IDENT-TENETS.
018700*    T3 RELEVANT TENETS - UP TO THREE SLOTS, FILLED IN RULE
018800*    ORDER AND LEFT BLANK WHEN NOT NEEDED.
018900     MOVE SPACES TO TIER-TENET-1.
019000     MOVE SPACES TO TIER-TENET-2.
019100     MOVE SPACES TO TIER-TENET-3.
019200     MOVE ZERO TO WS-TENET-COUNT.
019300
019400     IF DCSN-HARM-LEVEL > 0
019500         ADD 1 TO WS-TENET-COUNT
019600         MOVE "NON-MALEFICENCE     " TO TIER-TENET-1.
019700
019800     IF WS-CONSENS-ON
019900         ADD 1 TO WS-TENET-COUNT
020000         IF WS-TENET-COUNT = 1
020100             MOVE "JUSTICE             " TO TIER-TENET-1
020200         ELSE
020300             MOVE "JUSTICE             " TO TIER-TENET-2.
020400
020500     IF DCSN-SYS-CONFIDENCE < 0.70
020600         ADD 1 TO WS-TENET-COUNT
020700         EVALUATE WS-TENET-COUNT
020800             WHEN 1  MOVE "INTELLECTUAL-HONESTY" TO TIER-TENET-1
020900             WHEN 2  MOVE "INTELLECTUAL-HONESTY" TO TIER-TENET-2
021000             WHEN 3  MOVE "INTELLECTUAL-HONESTY" TO TIER-TENET-3
021100         END-EVALUATE.
021200
021300     IF WS-TENET-COUNT = 0 OR DCSN-HARM-LEVEL < 3
021400         ADD 1 TO WS-TENET-COUNT
021500         EVALUATE WS-TENET-COUNT
021600             WHEN 1  MOVE "BENEFICENCE         " TO TIER-TENET-1
021700             WHEN 2  MOVE "BENEFICENCE         " TO TIER-TENET-2
021800             WHEN 3  MOVE "BENEFICENCE         " TO TIER-TENET-3
021900         END-EVALUATE.
022000 150-EXIT.
022100     EXIT.
022200
022300 300-BUILD-CANDIDATES.
022400*    T4 CANDIDATE ACTIONS - BUILT ONLY FOR TIERS 2 THRU 4.
022500*    THREE FIXED CANDIDATES, IN THIS ORDER - ORDER MATTERS,
022600*    T6 BREAKS A TIE IN FAVOR OF THE FIRST ONE BUILT.
022700     MOVE "PROCEED         " TO CAND-ACTION-ID (1).
022800     MOVE DCSN-HARM-LEVEL   TO CAND-HARM (1).
022900     MOVE DCSN-REVERSIBILITY TO CAND-REVERSIBILITY (1).
023000     MOVE DCSN-SYS-CONFIDENCE TO CAND-CONFIDENCE (1).
023100
023200     MOVE "MODIFIED-PROCEED" TO CAND-ACTION-ID (2).
023300     COMPUTE WS-MODIFIED-HARM = DCSN-HARM-LEVEL - 2.
023400     IF WS-MODIFIED-HARM < 0
023500         MOVE ZERO TO CAND-HARM (2)
023600     ELSE
023700         MOVE WS-MODIFIED-HARM TO CAND-HARM (2).
023800
023900     MOVE DCSN-REVERSIBILITY TO CLAMP-VALUE.
024000     ADD 0.20 TO CLAMP-VALUE.
024100     MOVE ZERO  TO CLAMP-LOW-BOUND.
024200     MOVE 1.000 TO CLAMP-HIGH-BOUND.
024300     CALL "CLCLCLMP" USING CLAMP-REC-WORK, WS-CLAMP-RETURN-CD.
024400     MOVE CLAMP-VALUE TO CAND-REVERSIBILITY (2).
024500     MOVE DCSN-SYS-CONFIDENCE TO CAND-CONFIDENCE (2).
024600
024700     MOVE "DEFER           " TO CAND-ACTION-ID (3).
024800     MOVE 1     TO CAND-HARM (3).
024900     MOVE 1.00  TO CAND-REVERSIBILITY (3).
025000     MOVE 0.90  TO CAND-CONFIDENCE (3).
025100 300-EXIT.
025200     EXIT.
025300
025400 400-FILTER-CANDIDATES.
025500*    T5 ACTION FILTERS - A CANDIDATE SURVIVES ONLY IF ALL
025600*    THREE TESTS PASS.  LOOPED THE OLD WAY - SET THE INDEX,
025700*    PERFORM THE TEST PARAGRAPH A FIXED NUMBER OF TIMES.
025800     SET CAND-IX TO 1.
025900     PERFORM 410-FILTER-ONE-CAND THRU 410-EXIT 3 TIMES.
026000 400-EXIT.
026100     EXIT.
026200
026300 410-FILTER-ONE-CAND.
026400     MOVE "N" TO CAND-SURVIVED (CAND-IX).
026500     IF CAND-HARM (CAND-IX) NOT > 5
026600         IF CAND-REVERSIBILITY (CAND-IX) NOT < 0.30
026700             IF CAND-CONFIDENCE (CAND-IX) NOT < 0.50
026800                 MOVE "Y" TO CAND-SURVIVED (CAND-IX).
026900     SET CAND-IX UP BY 1.
027000 410-EXIT.
027100     EXIT.
027200
027300 500-SELECT-ACTION.
027400*    T6 SELECTION.  TIER 1 AND TIER 5 SHORT-CIRCUIT HERE
027500*    WITHOUT LOOKING AT THE CANDIDATE TABLE AT ALL.
027600     IF TIER-NUMBER = 1
027700         MOVE "PROCEED         " TO TIER-ACTION-ID
027800         MOVE ZERO TO TIER-ACTION-SCORE
027900         GO TO 500-EXIT.
028000
028100     IF TIER-NUMBER = 5
028200         MOVE "BLOCK           " TO TIER-ACTION-ID
028300         MOVE ZERO TO TIER-ACTION-SCORE
028400         GO TO 500-EXIT.
028500
028600     MOVE "N" TO WS-ANY-SURVIVED-SW.
028700     MOVE ZERO TO WS-BEST-IX.
028800     SET CAND-IX TO 1.
028900     PERFORM 510-CHECK-ONE-CAND THRU 510-EXIT 3 TIMES.
029000
029100     IF WS-ANY-SURVIVED
029200         MOVE CAND-ACTION-ID (WS-BEST-IX) TO TIER-ACTION-ID
029300         MOVE CAND-SCORE (WS-BEST-IX)     TO TIER-ACTION-SCORE
029400     ELSE
029500         MOVE "NO-ACTION       " TO TIER-ACTION-ID
029600         MOVE ZERO TO TIER-ACTION-SCORE.
029700 500-EXIT.
029800     EXIT.
029900
030000 510-CHECK-ONE-CAND.
030100*    11/30/94 JS - THE FIRST CANDIDATE BUILT WINS A TIE, SO
030200*    THE SCORE TEST BELOW USES A STRICT GREATER-THAN.  SPLIT
030300*    INTO TWO FLAT IFS INSTEAD OF NESTING - A NESTED IF/ELSE
030400*    HERE ONCE BOUND THE ELSE TO THE WRONG CONDITION.
030500     IF CAND-SURVIVED-NO (CAND-IX)
030600         GO TO 510-BUMP-IX.
030700
030800     COMPUTE CAND-SCORE (CAND-IX) ROUNDED =
030900         (10 - CAND-HARM (CAND-IX)) * 0.4
031000         + CAND-REVERSIBILITY (CAND-IX) * 0.3
031100         + CAND-CONFIDENCE (CAND-IX) * 0.3.
031200
031300     IF WS-ANY-SURVIVED
031400         GO TO 510-COMPARE-SCORE.
031500
031600     MOVE "Y" TO WS-ANY-SURVIVED-SW.
031700     MOVE CAND-IX TO WS-BEST-IX.
031800     GO TO 510-BUMP-IX.
031900
032000 510-COMPARE-SCORE.
032100     IF CAND-SCORE (CAND-IX) > CAND-SCORE (WS-BEST-IX)
032200         MOVE CAND-IX TO WS-BEST-IX.
032300
032400 510-BUMP-IX.
032500     SET CAND-IX UP BY 1.
032600 510-EXIT.
032700     EXIT.
032800
032900 600-ROUTE-DECISION.
033000*    T7 ROUTING TABLE.  03/11/02 TGD - TIER 4 GOES TO HUMAN
033100*    REVIEW, NOT TO RAP-MONITORING - SEE CHANGE LOG.
033200     EVALUATE TIER-NUMBER
033300         WHEN 1
033400             MOVE "DIRECT-EXECUTION      " TO TIER-ROUTING-CODE
033500             MOVE "N" TO TIER-REVIEW-FLAG
033600         WHEN 2
033700             MOVE "AUTOMATIC-EXECUTION   " TO TIER-ROUTING-CODE
033800             MOVE "N" TO TIER-REVIEW-FLAG
033900         WHEN 3
034000             MOVE "RAP-MONITORING        " TO TIER-ROUTING-CODE
034100             MOVE "N" TO TIER-REVIEW-FLAG
034200         WHEN 4
034300             MOVE "HUMAN-REVIEW-REQUIRED " TO TIER-ROUTING-CODE
034400             MOVE "Y" TO TIER-REVIEW-FLAG
034500         WHEN 5
034600             MOVE "BLOCKED-AND-FLAGGED   " TO TIER-ROUTING-CODE
034700             MOVE "Y" TO TIER-REVIEW-FLAG
034800     END-EVALUATE.
034900 600-EXIT.
035000     EXIT.
