000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DCSNPROC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/11/90.
000600 DATE-COMPILED. 06/11/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE MAIN DRIVER FOR THE ETHICAL
001300*          DECISION SCREENING BATCH.  IT READS ONE RECORD PER
001400*          PROPOSED ACTION, CALLS THE PRESSURE ENGINE (CLCLPRES)
001500*          AND THE TIER ENGINE (CLCLTIER) FOR EACH, WRITES A
001600*          DETAIL LINE TO THE DECISION REPORT, AND ACCUMULATES
001700*          PER-TIER COUNTS FOR THE END-OF-RUN MONITORING
001800*          SUMMARY.  THERE ARE NO CONTROL BREAKS - ALL TOTALS
001900*          ARE RUN-LEVEL.
002000*
002100******************************************************************
002200
002300         INPUT FILE              -   DDS0001.DCSNREQ
002400
002500         OUTPUT REPORT           -   DDS0001.DCSNRPT
002600
002700         DUMP FILE               -   SYSOUT
002800
002900******************************************************************
003000*CHANGE LOG.
003100*    06/11/90  JS   0000  ORIGINAL PROGRAM
003200*    06/11/90  JS   0000  NO TRAILER RECORD ON THE INPUT FILE -
003300*                         RUNS TO END OF FILE, UNLIKE DALYEDIT
003400*    11/02/90  JS   0255  ADDED PAGE BREAK AT 55 DETAIL LINES
003500*    02/08/93  JS   1288  TIER-4 PERCENT TEST IN 950 REWRITTEN
003600*                         TO COMPARE SCALED DECIMALS, NOT A
003700*                         TRUNCATED INTEGER PERCENT
003800*    07/14/95  MKT  1401  DOCUMENTED M1 THRESHOLD ORDER IN REMARKS
003900*                         OF 950-BUILD-M1-MSGS
004000*    09/30/98  PB   1822  Y2K SCAN - WS-DATE IS DISPLAY ONLY, NOT
004100*                         COMPARED OR STORED - NO CHANGES REQUIRED
004200*    03/11/02  TGD  2011  TIER-4 ROUTING CORRECTED IN CLCLTIER -
004300*                         NO CHANGE NEEDED HERE, FLOWS THROUGH
004400*    08/19/05  RD   2290  CHECK CLCLPRES/CLCLTIER RETURN CODES
004500*                         AFTER EVERY CALL - WE HAD STARTED
004600*                         IGNORING THEM
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT DCSN-REQUESTS
006200     ASSIGN TO UT-S-DCSNREQ
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT DCSN-RPT
006700     ASSIGN TO UT-S-DCSNRPT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000
008100****** ONE RECORD PER PROPOSED ACTION, ARRIVAL ORDER, NO TRAILER
008200 FD  DCSN-REQUESTS
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 91 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS DCSN-REQUESTS-REC-DATA.
008800 01  DCSN-REQUESTS-REC-DATA PIC X(91).
008900
009000****** THE DECISION REPORT - HEADER, ONE DETAIL LINE PER
009100****** RECORD, TRAILER WITH TIER COUNTS AND M1 MESSAGES
009200 FD  DCSN-RPT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 132 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS RPT-REC.
009800 01  RPT-REC  PIC X(132).
009900
010000 WORKING-STORAGE SECTION.
010100 01  FILE-STATUS-CODES.
010200     05  OFCODE                  PIC X(02) VALUE "00".
010300         88  FILE-OK                 VALUE "00".
010400         88  END-OF-FILE              VALUE "10".
010500
010600 01  WS-HDR-REC.
010700     05  FILLER                  PIC X(1) VALUE SPACE.
010800     05  HDR-DATE.
010900         10  HDR-YY              PIC 9(2).
011000         10  DASH-1              PIC X(1) VALUE "-".
011100         10  HDR-MM              PIC 9(2).
011200         10  DASH-2              PIC X(1) VALUE "-".
011300         10  HDR-DD              PIC 9(2).
011400     05  FILLER                  PIC X(10) VALUE SPACE.
011500     05  FILLER                  PIC X(40) VALUE
011600         "ETHICAL DECISION SCREENING - DETAIL RPT".
011700     05  FILLER                  PIC X(26)
011800                       VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
011900     05  PAGE-NBR-O              PIC ZZ9.
012000     05  FILLER                  PIC X(44) VALUE SPACE.
012100
012200 01  WS-COLM-HDR-REC.
012300     05  FILLER            PIC X(10) VALUE "DECISION".
012400     05  FILLER            PIC X(4)  VALUE "TIER".
012500     05  FILLER            PIC X(13) VALUE "TIER NAME".
012600     05  FILLER            PIC X(10) VALUE "PRESSURE".
012700     05  FILLER            PIC X(22) VALUE "RECOMMENDATION".
012800     05  FILLER            PIC X(18) VALUE "ACTION".
012900     05  FILLER            PIC X(23) VALUE "ROUTING".
013000     05  FILLER            PIC X(4)  VALUE "REV".
013100     05  FILLER            PIC X(6)  VALUE "SVI".
013200     05  FILLER            PIC X(4)  VALUE "EDU".
013300     05  FILLER            PIC X(18) VALUE "LEGAL".
013400
013500 01  DL-DECISION-DETAIL.
013600     05  DL-DECISION-ID          PIC X(8).
013700     05  FILLER                  PIC X(2) VALUE SPACE.
013800     05  DL-TIER-NUMBER-O        PIC 9(1).
013900     05  FILLER                  PIC X(2) VALUE SPACE.
014000     05  DL-TIER-NAME-O          PIC X(12).
014100     05  FILLER                  PIC X(1) VALUE SPACE.
014200     05  DL-PRESSURE-O           PIC 9.999.
014300     05  FILLER                  PIC X(3) VALUE SPACE.
014400     05  DL-RECOMMENDATION-O     PIC X(20).
014500     05  FILLER                  PIC X(2) VALUE SPACE.
014600     05  DL-ACTION-O             PIC X(16).
014700     05  FILLER                  PIC X(2) VALUE SPACE.
014800     05  DL-ROUTING-O            PIC X(22).
014900     05  FILLER                  PIC X(1) VALUE SPACE.
015000     05  DL-REVIEW-FLAG-O        PIC X(1).
015100     05  FILLER                  PIC X(3) VALUE SPACE.
015200     05  DL-SVI-O                PIC 9.99.
015300     05  FILLER                  PIC X(3) VALUE SPACE.
015400     05  DL-EDUCATE-FLAG-O       PIC X(1).
015500     05  FILLER                  PIC X(3) VALUE SPACE.
015600     05  DL-LEGALITY-O           PIC X(1).
015700     05  FILLER                  PIC X(19) VALUE SPACE.
015800*    REDEFINE LETS THE ABEND TRACE DUMP THE WHOLE DETAIL LINE AS
015900*    ONE DISPLAY FIELD INSTEAD OF FIELD BY FIELD.
016000 01  DL-DECISION-DETAIL-X REDEFINES DL-DECISION-DETAIL
016100                                 PIC X(132).
016200
016300 01  WS-BLANK-LINE.
016400     05  FILLER     PIC X(132) VALUE SPACES.
016500
016600*    TRAILER LINES - TOTAL, FIVE TIER-COUNT LINES, M1 MESSAGES
016700 01  WS-TOTAL-LINE.
016800     05  FILLER                  PIC X(20) VALUE
016900         "TOTAL DECISIONS:    ".
017000     05  WS-TOTAL-O              PIC ZZZ,ZZ9.
017100     05  FILLER                  PIC X(105) VALUE SPACE.
017200
017300 01  WS-TIER-COUNT-LINE.
017400     05  FILLER                  PIC X(6) VALUE "TIER ".
017500     05  WS-TCL-TIER-O           PIC 9(1).
017600     05  FILLER                  PIC X(2) VALUE SPACE.
017700     05  WS-TCL-NAME-O           PIC X(12).
017800     05  FILLER                  PIC X(4) VALUE SPACE.
017900     05  FILLER                  PIC X(7) VALUE "COUNT:".
018000     05  WS-TCL-COUNT-O          PIC ZZZ,ZZ9.
018100     05  FILLER                  PIC X(93) VALUE SPACE.
018200
018300 01  WS-MSG-LINE.
018400     05  FILLER                  PIC X(2) VALUE SPACE.
018500     05  WS-MSG-O                PIC X(60).
018600     05  FILLER                  PIC X(70) VALUE SPACE.
018700
018800*    SHARED ENGINE WORK AREAS - THE SAME COPYBOOKS APPEAR IN
018900*    THE LINKAGE SECTION OF CLCLPRES AND CLCLTIER.  CALLED BY
019000*    POSITION, NOT BY NAME, SO THE NAMES MATCH ON PURPOSE.
019100 COPY DCSNCTX.
019200 COPY PRESRSLT.
019300 COPY TIERRSLT.
019400
019500*    THE INPUT RECORD ITSELF
019600 COPY DCSNREC.
019700
019800 COPY ABENDREC.
019900
020000 01  WS-DATE                     PIC 9(6).
020100*    REDEFINE FOR HEADER BREAKOUT - YY/MM/DD IS STORED AS ONE
020200*    6-DIGIT FIELD BUT THE HEADER WANTS IT IN THREE PIECES.
020300 01  WS-DATE-BROKEN REDEFINES WS-DATE.
020400     05  WS-DATE-YY              PIC 9(2).
020500     05  WS-DATE-MM              PIC 9(2).
020600     05  WS-DATE-DD              PIC 9(2).
020700
020800 01  TIER-COUNTERS.
020900     05  WS-TOTAL-DECISIONS      PIC 9(7) COMP.
021000     05  WS-TIER1-COUNT          PIC 9(7) COMP.
021100     05  WS-TIER2-COUNT          PIC 9(7) COMP.
021200     05  WS-TIER3-COUNT          PIC 9(7) COMP.
021300     05  WS-TIER4-COUNT          PIC 9(7) COMP.
021400     05  WS-TIER5-COUNT          PIC 9(7) COMP.
021500*    REDEFINE LETS THE ABEND TRACE SHOW ALL SIX COUNTERS AS A
021600*    SINGLE DISPLAY FIELD WITHOUT SIX SEPARATE DISPLAY STMTS.
021700 01  TIER-COUNTERS-X REDEFINES TIER-COUNTERS
021800                               PIC X(42).
021900
022000 01  WS-PCT-WORK.
022100     05  WS-TIER4-PCT            PIC 9V999.
022200
022250 77  WS-PAGES                    PIC 9(03) COMP VALUE 1.
022260 77  WS-LINES                    PIC 9(03) COMP VALUE 99.
022300
022700 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
022800     88  NO-MORE-DATA                VALUE "N".
023000
023100 PROCEDURE DIVISION.
023200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023300     PERFORM 100-MAINLINE THRU 100-EXIT
023400         UNTIL NO-MORE-DATA.
023500     PERFORM 900-CLEANUP THRU 900-EXIT.
023600     STOP RUN.
023700
023800 000-HOUSEKEEPING.
023900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024000     DISPLAY "******** BEGIN JOB DCSNPROC ********".
024100     ACCEPT WS-DATE FROM DATE.
024200     INITIALIZE TIER-COUNTERS.
024300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024400     PERFORM 050-READ-DCSN-REQUESTS THRU 050-EXIT.
024500     IF NO-MORE-DATA
024600         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
024700         GO TO 1000-ABEND-RTN.
024800 000-EXIT.
024900     EXIT.
025000
025100 050-READ-DCSN-REQUESTS.
025200     MOVE "050-READ-DCSN-REQUESTS" TO PARA-NAME.
025300     READ DCSN-REQUESTS INTO DECISION-REQUEST-REC
025400         AT END
025500         MOVE "N" TO MORE-DATA-SW
025600         GO TO 050-EXIT
025700     END-READ.
025800 050-EXIT.
025900     EXIT.
026000
026100 100-MAINLINE.
026200     MOVE "100-MAINLINE" TO PARA-NAME.
026300     PERFORM 250-BUILD-CONTEXT THRU 250-EXIT.
026400
026500     CALL "CLCLPRES" USING DCSN-CONTEXT, PRES-RESULT.
026600     IF PRES-RETURN-CODE NOT = ZERO
026700         MOVE "CLCLPRES RETURNED NON-ZERO" TO ABEND-REASON
026800         MOVE PRES-RETURN-CODE TO ACTUAL-VAL
026900         GO TO 1000-ABEND-RTN.
027000
027100     CALL "CLCLTIER" USING DCSN-CONTEXT, TIER-RESULT.
027200     IF TIER-RETURN-CODE NOT = ZERO
027300         MOVE "CLCLTIER RETURNED NON-ZERO" TO ABEND-REASON
027400         MOVE TIER-RETURN-CODE TO ACTUAL-VAL
027500         GO TO 1000-ABEND-RTN.
027600
027700     PERFORM 650-WRITE-DETAIL THRU 650-EXIT.
027800     PERFORM 680-TALLY-TIER THRU 680-EXIT.
027900     PERFORM 050-READ-DCSN-REQUESTS THRU 050-EXIT.
028000 100-EXIT.
028100     EXIT.
028200
028300 250-BUILD-CONTEXT.
028400*    MAPS THE INPUT RECORD DIRECTLY INTO THE ENGINE WORK AREA.
028500*    EVERY FIELD IS PRESENT ON THE DECISION-REQUEST RECORD, SO
028600*    NO DEFAULTING IS NEEDED HERE - SEE SCNRCOMP FOR THE
028700*    SCENARIO-SIDE VERSION WHERE MOST FIELDS ARE DEFAULTED.
028800     MOVE "250-BUILD-CONTEXT" TO PARA-NAME.
028900     MOVE DR-STAKEHOLDER-CNT    TO DCSN-STAKEHOLDER-CNT.
029000     MOVE DR-URGENCY-LEVEL      TO DCSN-URGENCY-LEVEL.
029100     COMPUTE DCSN-URGENCY-NORM ROUNDED =
029200             DR-URGENCY-LEVEL / 10.
029300     MOVE DR-REVERSIBILITY      TO DCSN-REVERSIBILITY.
029400     MOVE DR-HARM-LEVEL         TO DCSN-HARM-LEVEL.
029500     MOVE DR-SYS-CONFIDENCE     TO DCSN-SYS-CONFIDENCE.
029600     MOVE DR-EXPECTED-BENEFIT   TO DCSN-EXPECTED-BENEFIT.
029700     MOVE DR-EXPECTED-HARM      TO DCSN-EXPECTED-HARM.
029800     MOVE DR-EVID-CERTAINTY     TO DCSN-EVID-CERTAINTY.
029900     MOVE DR-EVID-QUALITY       TO DCSN-EVID-QUALITY.
030000     MOVE DR-EVID-QUANTITY      TO DCSN-EVID-QUANTITY.
030100     MOVE DR-VOL-ALIGNMENT      TO DCSN-VOL-ALIGNMENT.
030200     MOVE DR-AUTONOMY-FLAG      TO DCSN-AUTONOMY-FLAG.
030300     MOVE DR-SCENARIO-COUNT     TO DCSN-SCENARIO-COUNT.
030400     MOVE DR-SUCCESS-RATE       TO DCSN-SUCCESS-RATE.
030500     MOVE DR-IMPACT-SCOPE       TO DCSN-IMPACT-SCOPE.
030600     MOVE DR-COGNITIVE-CAP      TO DCSN-COGNITIVE-CAP.
030700     MOVE DR-LEGAL-AGENCY       TO DCSN-LEGAL-AGENCY.
030800     MOVE DR-SELF-ADVOCACY      TO DCSN-SELF-ADVOCACY.
030900     MOVE DR-LEGALITY           TO DCSN-LEGALITY.
031000*    TIER NOT KNOWN UNTIL CLCLTIER RUNS - P7 USES THE DEFAULT
031100     MOVE 3 TO DCSN-ETHICAL-TIER.
031200 250-EXIT.
031300     EXIT.
031400
031500 650-WRITE-DETAIL.
031600     MOVE "650-WRITE-DETAIL" TO PARA-NAME.
031700     IF WS-LINES NOT < 55
031800         PERFORM 955-HEADINGS THRU 955-EXIT.
031900
032000     MOVE DR-DECISION-ID         TO DL-DECISION-ID.
032100     MOVE TIER-NUMBER            TO DL-TIER-NUMBER-O.
032200     MOVE TIER-NAME              TO DL-TIER-NAME-O.
032300     MOVE PRES-NORMALIZED        TO DL-PRESSURE-O.
032400     MOVE PRES-RECOMMENDATION    TO DL-RECOMMENDATION-O.
032500     MOVE TIER-ACTION-ID         TO DL-ACTION-O.
032600     MOVE TIER-ROUTING-CODE      TO DL-ROUTING-O.
032700     MOVE TIER-REVIEW-FLAG       TO DL-REVIEW-FLAG-O.
032800     MOVE PRES-SVI               TO DL-SVI-O.
032900     MOVE PRES-EDUCATE-FLAG      TO DL-EDUCATE-FLAG-O.
033000     MOVE PRES-LEGALITY-OUT      TO DL-LEGALITY-O.
033100
033200     WRITE RPT-REC FROM DL-DECISION-DETAIL
033300         AFTER ADVANCING 1.
033400     ADD +1 TO WS-LINES.
033500 650-EXIT.
033600     EXIT.
033700
033800 680-TALLY-TIER.
033900*    UNIT M - PER-TIER COUNT AND TOTAL.  NO CONTROL BREAKS.
034000     MOVE "680-TALLY-TIER" TO PARA-NAME.
034100     ADD +1 TO WS-TOTAL-DECISIONS.
034200     EVALUATE TIER-NUMBER
034300         WHEN 1  ADD +1 TO WS-TIER1-COUNT
034400         WHEN 2  ADD +1 TO WS-TIER2-COUNT
034500         WHEN 3  ADD +1 TO WS-TIER3-COUNT
034600         WHEN 4  ADD +1 TO WS-TIER4-COUNT
034700         WHEN 5  ADD +1 TO WS-TIER5-COUNT
034800     END-EVALUATE.
034900 680-EXIT.
035000     EXIT.
035100
035200 800-OPEN-FILES.
035300     MOVE "800-OPEN-FILES" TO PARA-NAME.
035400     OPEN INPUT DCSN-REQUESTS.
035500     OPEN OUTPUT DCSN-RPT, SYSOUT.
035600 800-EXIT.
035700     EXIT.
035800
035900 850-CLOSE-FILES.
036000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036100     CLOSE DCSN-REQUESTS, DCSN-RPT, SYSOUT.
036200 850-EXIT.
036300     EXIT.
036400
036500 900-CLEANUP.
036600     MOVE "900-CLEANUP" TO PARA-NAME.
036700     PERFORM 920-PRINT-SUMMARY THRU 920-EXIT.
036800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036900     DISPLAY "** TOTAL DECISIONS **".
037000     DISPLAY WS-TOTAL-DECISIONS.
037100     DISPLAY "******** NORMAL END OF JOB DCSNPROC ********".
037200 900-EXIT.
037300     EXIT.
037400
037500 920-PRINT-SUMMARY.
037600     MOVE "920-PRINT-SUMMARY" TO PARA-NAME.
037700     WRITE RPT-REC FROM WS-BLANK-LINE
037800         AFTER ADVANCING 2.
037900     MOVE WS-TOTAL-DECISIONS TO WS-TOTAL-O.
038000     WRITE RPT-REC FROM WS-TOTAL-LINE
038100         AFTER ADVANCING 1.
038200
038300     MOVE 1 TO WS-TCL-TIER-O.
038400     MOVE "ROUTINE     " TO WS-TCL-NAME-O.
038500     MOVE WS-TIER1-COUNT TO WS-TCL-COUNT-O.
038600     WRITE RPT-REC FROM WS-TIER-COUNT-LINE
038700         AFTER ADVANCING 1.
038800
038900     MOVE 2 TO WS-TCL-TIER-O.
039000     MOVE "STANDARD    " TO WS-TCL-NAME-O.
039100     MOVE WS-TIER2-COUNT TO WS-TCL-COUNT-O.
039200     WRITE RPT-REC FROM WS-TIER-COUNT-LINE
039300         AFTER ADVANCING 1.
039400
039500     MOVE 3 TO WS-TCL-TIER-O.
039600     MOVE "HIGH-STAKES " TO WS-TCL-NAME-O.
039700     MOVE WS-TIER3-COUNT TO WS-TCL-COUNT-O.
039800     WRITE RPT-REC FROM WS-TIER-COUNT-LINE
039900         AFTER ADVANCING 1.
040000
040100     MOVE 4 TO WS-TCL-TIER-O.
040200     MOVE "AMBIGUOUS   " TO WS-TCL-NAME-O.
040300     MOVE WS-TIER4-COUNT TO WS-TCL-COUNT-O.
040400     WRITE RPT-REC FROM WS-TIER-COUNT-LINE
040500         AFTER ADVANCING 1.
040600
040700     MOVE 5 TO WS-TCL-TIER-O.
040800     MOVE "PROHIBITED  " TO WS-TCL-NAME-O.
040900     MOVE WS-TIER5-COUNT TO WS-TCL-COUNT-O.
041000     WRITE RPT-REC FROM WS-TIER-COUNT-LINE
041100         AFTER ADVANCING 1.
041200
041300     PERFORM 950-BUILD-M1-MSGS THRU 950-EXIT.
041400 920-EXIT.
041500     EXIT.
041600
041700 950-BUILD-M1-MSGS.
041800*    M1 RECOMMENDATION MESSAGES.  07/14/95 MKT - THE THRESHOLD
041900*    ORDER MATTERS: UNDER 5 DECISIONS THERE IS NOT ENOUGH DATA
042000*    TO SAY ANYTHING BUT "INSUFFICIENT DATA"; 5-9 DECISIONS GET
042100*    THE "CONTINUE MONITORING" MESSAGE; ONLY AT 10 OR MORE DOES
042200*    THE TIER-4/TIER-5 PATTERN CHECK RUN AT ALL.
042300     MOVE "950-BUILD-M1-MSGS" TO PARA-NAME.
042400
042500     IF WS-TOTAL-DECISIONS < 5
042600         MOVE SPACES TO WS-MSG-O
042700         STRING "INSUFFICIENT DATA - ONLY "
042800                DELIMITED BY SIZE
042900                WS-TOTAL-DECISIONS
043000                DELIMITED BY SIZE
043100                " DECISION(S) LOGGED"
043200                DELIMITED BY SIZE
043300                INTO WS-MSG-O
043400         WRITE RPT-REC FROM WS-MSG-LINE
043500             AFTER ADVANCING 1
043600         GO TO 950-EXIT.
043700
043800     IF WS-TOTAL-DECISIONS < 10
043900         MOVE "CONTINUE MONITORING - MORE DATA NEEDED"
044000                             TO WS-MSG-O
044100         WRITE RPT-REC FROM WS-MSG-LINE
044200             AFTER ADVANCING 1
044300         GO TO 950-EXIT.
044400
044500     COMPUTE WS-TIER4-PCT ROUNDED =
044600             WS-TIER4-COUNT / WS-TOTAL-DECISIONS.
044700     IF WS-TIER4-PCT > 0.300
044800         MOVE "TIER-4 RATE HIGH - REVIEW HEURISTICS FOR CLARITY"
044900                             TO WS-MSG-O
045000         WRITE RPT-REC FROM WS-MSG-LINE
045100             AFTER ADVANCING 1.
045200
045300     IF WS-TIER5-COUNT > 0
045400         MOVE "TIER-5 DECISIONS PRESENT - REVIEW INPUT FILTERING"
045500                             TO WS-MSG-O
045600         WRITE RPT-REC FROM WS-MSG-LINE
045700             AFTER ADVANCING 1.
045800 950-EXIT.
045900     EXIT.
046000
046100 955-HEADINGS.
046200     MOVE "955-HEADINGS" TO PARA-NAME.
046300     WRITE RPT-REC FROM WS-BLANK-LINE
046400         AFTER ADVANCING 1.
046500     MOVE WS-DATE-YY TO HDR-YY.
046600     MOVE WS-DATE-MM TO HDR-MM.
046700     MOVE WS-DATE-DD TO HDR-DD.
046800     MOVE WS-PAGES TO PAGE-NBR-O.
046900     WRITE RPT-REC FROM WS-HDR-REC
047000         AFTER ADVANCING NEXT-PAGE.
047100     WRITE RPT-REC FROM WS-COLM-HDR-REC
047200         AFTER ADVANCING 2.
047300     ADD +1 TO WS-PAGES.
047400     MOVE ZERO TO WS-LINES.
047500 955-EXIT.
047600     EXIT.
047700
047800 1000-ABEND-RTN.
047900     WRITE SYSOUT-REC FROM ABEND-REC.
048000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048100     DISPLAY "*** ABNORMAL END OF JOB - DCSNPROC ***" UPON CONSOLE.
048200     DIVIDE ZERO-VAL INTO ONE-VAL.
