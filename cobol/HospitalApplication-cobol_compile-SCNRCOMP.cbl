000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCNRCOMP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/09/93.
000700 DATE-COMPILED. 09/09/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS EACH SCENARIO RECORD TWO WAYS AND
001300*          COMPARES THE RESULTS - ONCE AGAINST THE FIXED STANDARD
001400*          (NON-ENGINE) TABLE BELOW, AND ONCE THROUGH THE SAME
001500*          PRESSURE/TIER ENGINE (CLCLPRES, CLCLTIER) DCSNPROC
001600*          CALLS FOR LIVE DECISIONS.  A SCENARIO RECORD DOES NOT
001700*          CARRY EVERY FIELD THE ENGINE WANTS - WHATEVER IS NOT
001800*          ON THE RECORD IS DEFAULTED EXACTLY AS DOCUMENTED IN
001900*          DCSNCTX.
002000*
002100*          INPUT FILE        -   DDS0001.SCNRREC
002200*
002300*          OUTPUT REPORT     -   DDS0001.SCNRRPT
002400*
002500*          DUMP FILE         -   SYSOUT
002600*
002700******************************************************************
002800*CHANGE LOG.
002900*    09/09/93  JS   0801  ORIGINAL PROGRAM
003000*    09/09/93  JS   0801  STANDARD TABLE IS HARD-CODED IN WORKING
003100*                         STORAGE, NOT READ FROM A FILE - ONLY SIX
003200*                         DOMAINS AND THEY DO NOT CHANGE
003300*    02/14/94  JS   0855  ADDED GLUCOSE/MISINFORMATION OVERRIDES
003400*                         TO THE MEDICAL AND CONTENT STANDARDS
003500*    07/14/95  MKT  1401  DOCUMENTED S8 RATIO FORMAT "X/N" IN
003600*                         REMARKS OF 940-PRINT-SUMMARY
003700*    09/30/98  PB   1822  Y2K SCAN - WS-DATE IS DISPLAY ONLY, NOT
003800*                         COMPARED OR STORED - NO CHANGES REQUIRED
003900*    03/11/02  TGD  2011  TIER-4 ROUTING CHANGE IN CLCLTIER - NO
004000*                         IMPACT HERE, WE ONLY READ TIER-NUMBER
004100*                         AND TIER-REVIEW-FLAG
004200*    08/19/05  RD   2290  CHECK CLCLPRES/CLCLTIER RETURN CODES
004300*                         AFTER EVERY CALL, SAME AS DCSNPROC
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT SCN-RECORDS
005900     ASSIGN TO UT-S-SCNRREC
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300     SELECT SCN-RPT
006400     ASSIGN TO UT-S-SCNRRPT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700
007800****** ONE RECORD PER SCENARIO, ARRIVAL ORDER, NO TRAILER
007900 FD  SCN-RECORDS
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 80 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SCN-RECORDS-REC-DATA.
008500 01  SCN-RECORDS-REC-DATA PIC X(80).
008600
008700****** THE COMPARISON REPORT - HEADER, ONE DETAIL LINE PER
008800****** SCENARIO, TRAILER WITH RATIOS AND AVERAGE CONFIDENCE
008900 FD  SCN-RPT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 132 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS RPT-REC.
009500 01  RPT-REC  PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009800 01  FILE-STATUS-CODES.
009900     05  OFCODE                  PIC X(02) VALUE "00".
010000         88  FILE-OK                 VALUE "00".
010100         88  END-OF-FILE              VALUE "10".
010200
010300 01  WS-HDR-REC.
010400     05  FILLER                  PIC X(1) VALUE SPACE.
010500     05  HDR-DATE.
010600         10  HDR-YY              PIC 9(2).
010700         10  DASH-1              PIC X(1) VALUE "-".
010800         10  HDR-MM              PIC 9(2).
010900         10  DASH-2              PIC X(1) VALUE "-".
011000         10  HDR-DD              PIC 9(2).
011100     05  FILLER                  PIC X(10) VALUE SPACE.
011200     05  FILLER                  PIC X(40) VALUE
011300         "SCENARIO COMPARISON - DETAIL REPORT    ".
011400     05  FILLER                  PIC X(26)
011500                       VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
011600     05  PAGE-NBR-O              PIC ZZ9.
011700     05  FILLER                  PIC X(44) VALUE SPACE.
011800
011900 01  WS-COLM-HDR-REC.
012000     05  FILLER            PIC X(18) VALUE "SCENARIO ID".
012100     05  FILLER            PIC X(5)  VALUE "DOM".
012200     05  FILLER            PIC X(26) VALUE "STANDARD DECISION".
012300     05  FILLER            PIC X(7)  VALUE "STDCNF".
012400     05  FILLER            PIC X(3)  VALUE "TIR".
012500     05  FILLER            PIC X(4)  VALUE "REV".
012600     05  FILLER            PIC X(4)  VALUE "UNC".
012700     05  FILLER            PIC X(7)  VALUE "CNFDIF".
012800     05  FILLER            PIC X(21) VALUE "ENGINE CONFIDENCE".
012900     05  FILLER            PIC X(37) VALUE "STAKEHOLDER COMPLEXITY".
013000
013100 01  DL-COMPARE-DETAIL.
013200     05  DL-SCENARIO-ID          PIC X(16).
013300     05  FILLER                  PIC X(2) VALUE SPACE.
013400     05  DL-DOMAIN-O             PIC X(2).
013500     05  FILLER                  PIC X(3) VALUE SPACE.
013600     05  DL-STD-DECISION-O       PIC X(24).
013700     05  FILLER                  PIC X(2) VALUE SPACE.
013800     05  DL-STD-CONF-O           PIC 9.99.
013900     05  FILLER                  PIC X(3) VALUE SPACE.
014000     05  DL-ENG-TIER-O           PIC 9(1).
014100     05  FILLER                  PIC X(2) VALUE SPACE.
014200     05  DL-ENG-REVIEW-O         PIC X(1).
014300     05  FILLER                  PIC X(3) VALUE SPACE.
014400     05  DL-ENG-UNCERTAIN-O      PIC X(1).
014500     05  FILLER                  PIC X(3) VALUE SPACE.
014600     05  DL-CONF-DIFF-O          PIC 9.99.
014700     05  FILLER                  PIC X(3) VALUE SPACE.
014800     05  DL-ENG-CONF-STMT-O      PIC X(19).
014900     05  FILLER                  PIC X(2) VALUE SPACE.
015000     05  DL-COMPLEXITY-O         PIC X(8).
015100     05  FILLER                  PIC X(29) VALUE SPACE.
015200*    REDEFINE LETS THE ABEND TRACE DUMP THE WHOLE DETAIL LINE AS
015300*    ONE DISPLAY FIELD INSTEAD OF FIELD BY FIELD.
015400 01  DL-COMPARE-DETAIL-X REDEFINES DL-COMPARE-DETAIL
015500                                 PIC X(132).
015600
015700 01  WS-BLANK-LINE.
015800     05  FILLER     PIC X(132) VALUE SPACES.
015900
016000*    TRAILER LINES - TOTAL, FOUR RATIO LINES, TWO AVERAGE LINES
016100 01  WS-TOTAL-LINE.
016200     05  FILLER                  PIC X(20) VALUE
016300         "TOTAL SCENARIOS:    ".
016400     05  WS-TOTAL-O              PIC ZZZ,ZZ9.
016500     05  FILLER                  PIC X(105) VALUE SPACE.
016600
016700*    REUSED FOR ALL FOUR "X OF N" LINES - ENGINE REVIEW, STANDARD
016800*    REVIEW, ENGINE UNCERTAINTY, STANDARD UNCERTAINTY.
016900 01  WS-RATIO-LINE.
017000     05  FILLER                  PIC X(2) VALUE SPACE.
017100     05  WS-RL-LABEL-O           PIC X(40).
017200     05  FILLER                  PIC X(2) VALUE SPACE.
017300     05  WS-RL-NUM-O             PIC ZZZ,ZZ9.
017400     05  FILLER                  PIC X(1) VALUE "/".
017500     05  WS-RL-DEN-O             PIC ZZZ,ZZ9.
017600     05  FILLER                  PIC X(73) VALUE SPACE.
017700
017800*    REUSED FOR BOTH AVERAGE-CONFIDENCE LINES.
017900 01  WS-AVG-LINE.
018000     05  FILLER                  PIC X(2) VALUE SPACE.
018100     05  WS-AL-LABEL-O           PIC X(30).
018200     05  FILLER                  PIC X(2) VALUE SPACE.
018300     05  WS-AL-VALUE-O           PIC 9.999.
018400     05  FILLER                  PIC X(93) VALUE SPACE.
018500
018600*    SHARED ENGINE WORK AREAS - THE SAME COPYBOOKS APPEAR IN
018700*    THE LINKAGE SECTION OF CLCLPRES AND CLCLTIER.  CALLED BY
018800*    POSITION, NOT BY NAME, SO THE NAMES MATCH ON PURPOSE.
018900 COPY DCSNCTX.
019000 COPY PRESRSLT.
019100 COPY TIERRSLT.
019200
019300*    THE INPUT RECORD ITSELF
019400 COPY SCNREC.
019500
019600 COPY ABENDREC.
019700
019800*    THE SIX-DOMAIN STANDARD TABLE (S1-S5).  THIS IS A FIXED LIST
019900*    THAT DOES NOT CHANGE FROM RUN TO RUN, SO IT IS BUILT BY
020000*    MOVE STATEMENTS IN 050-LOAD-STANDARD-TABLE RATHER THAN READ
020100*    FROM A FILE.
020200 01  WS-STANDARD-TABLE.
020300     05  WS-STD-ENTRY OCCURS 6 TIMES INDEXED BY ST-IX.
020400         10  STD-DOMAIN-CODE         PIC X(02).
020500         10  STD-DECISION-TEXT       PIC X(24).
020600         10  STD-CONFIDENCE          PIC 9V99.
020700*    REDEFINE LETS THE ABEND TRACE DUMP ALL SIX ENTRIES AS ONE
020800*    DISPLAY FIELD WHEN THE TABLE FAILS TO LOAD RIGHT.
020900 01  WS-STANDARD-TABLE-X REDEFINES WS-STANDARD-TABLE
021000                                 PIC X(174).
021100
021200 01  WS-DATE                     PIC 9(6).
021300*    REDEFINE FOR HEADER BREAKOUT - YY/MM/DD IS STORED AS ONE
021400*    6-DIGIT FIELD BUT THE HEADER WANTS IT IN THREE PIECES.
021500 01  WS-DATE-BROKEN REDEFINES WS-DATE.
021600     05  WS-DATE-YY              PIC 9(2).
021700     05  WS-DATE-MM              PIC 9(2).
021800     05  WS-DATE-DD              PIC 9(2).
021900
022000 01  COMPARE-COUNTERS.
022100     05  WS-TOTAL-SCENARIOS      PIC 9(7) COMP.
022200     05  WS-ENG-REVIEW-COUNT     PIC 9(7) COMP.
022300     05  WS-STD-REVIEW-COUNT     PIC 9(7) COMP.
022400     05  WS-ENG-UNCERT-COUNT     PIC 9(7) COMP.
022500     05  WS-STD-UNCERT-COUNT     PIC 9(7) COMP.
022600     05  WS-ENG-CONF-SUM         PIC 9(7)V999 COMP-3.
022700     05  WS-STD-CONF-SUM         PIC 9(7)V999 COMP-3.
022800
022900 01  WS-WORK-FLDS.
023000     05  WS-STD-CONF-3D          PIC 9V999.
023100     05  WS-ENG-CONF-3D          PIC 9V999.
023200     05  WS-CONF-DIFF            PIC 9V999.
023300     05  WS-ENG-CONF-AVG         PIC 9V999.
023400     05  WS-STD-CONF-AVG         PIC 9V999.
023500
023650 77  WS-PAGES                    PIC 9(03) COMP VALUE 1.
023660 77  WS-LINES                    PIC 9(03) COMP VALUE 99.
023900
024000 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
024100     88  NO-MORE-DATA                VALUE "N".
024300 77  WS-TABLE-FOUND-SW           PIC X(01) VALUE "N".
024400     88  WS-TABLE-ENTRY-FOUND        VALUE "Y".
024500
024600 PROCEDURE DIVISION.
024700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024800     PERFORM 100-MAINLINE THRU 100-EXIT
024900         UNTIL NO-MORE-DATA.
025000     PERFORM 900-CLEANUP THRU 900-EXIT.
025100     STOP RUN.
025200
025300 000-HOUSEKEEPING.
025400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025500     DISPLAY "******** BEGIN JOB SCNRCOMP ********".
025600     ACCEPT WS-DATE FROM DATE.
025700     INITIALIZE COMPARE-COUNTERS.
025800     PERFORM 050-LOAD-STANDARD-TABLE THRU 050-EXIT.
025900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026000     PERFORM 060-READ-SCN-RECORDS THRU 060-EXIT.
026100     IF NO-MORE-DATA
026200         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
026300         GO TO 1000-ABEND-RTN.
026400 000-EXIT.
026500     EXIT.
026600
026700 050-LOAD-STANDARD-TABLE.
026800*    S1-S5 - ONE ENTRY PER DOMAIN CODE.  FI AND HR ARE BOTH
026900*    "OTHER DOMAINS" (S5) AND SO IS ANY DOMAIN NOT ON THIS LIST -
027000*    SEE 200-SEARCH-STANDARD-TABLE FOR THE AT-END CASE.
027100     MOVE "050-LOAD-STANDARD-TABLE" TO PARA-NAME.
027200     MOVE "MD"                TO STD-DOMAIN-CODE (1).
027300     MOVE "NO ADJUSTMENT"     TO STD-DECISION-TEXT (1).
027400     MOVE .82                 TO STD-CONFIDENCE (1).
027500
027600     MOVE "CM"                TO STD-DOMAIN-CODE (2).
027700     MOVE "ALLOW POST"        TO STD-DECISION-TEXT (2).
027800     MOVE .88                 TO STD-CONFIDENCE (2).
027900
028000     MOVE "AV"                            TO STD-DOMAIN-CODE (3).
028100     MOVE "SWERVE PROTECT OCCUPANT"       TO STD-DECISION-TEXT (3).
028200     MOVE .93                             TO STD-CONFIDENCE (3).
028300
028400     MOVE "RE"                TO STD-DOMAIN-CODE (4).
028500     MOVE "PROCEED PUBLISH"   TO STD-DECISION-TEXT (4).
028600     MOVE .79                 TO STD-CONFIDENCE (4).
028700
028800     MOVE "FI"                TO STD-DOMAIN-CODE (5).
028900     MOVE "PROCEED DEFAULT"   TO STD-DECISION-TEXT (5).
029000     MOVE .85                 TO STD-CONFIDENCE (5).
029100
029200     MOVE "HR"                TO STD-DOMAIN-CODE (6).
029300     MOVE "PROCEED DEFAULT"   TO STD-DECISION-TEXT (6).
029400     MOVE .85                 TO STD-CONFIDENCE (6).
029500 050-EXIT.
029600     EXIT.
029700
029800 060-READ-SCN-RECORDS.
029900     MOVE "060-READ-SCN-RECORDS" TO PARA-NAME.
030000     READ SCN-RECORDS INTO SCENARIO-REC
030100         AT END
030200         MOVE "N" TO MORE-DATA-SW
030300         GO TO 060-EXIT
030400     END-READ.
030500 060-EXIT.
030600     EXIT.
030700
030800 100-MAINLINE.
030900     MOVE "100-MAINLINE" TO PARA-NAME.
031000     PERFORM 200-SEARCH-STANDARD-TABLE THRU 200-EXIT.
031100     PERFORM 240-STANDARD-OVERRIDE THRU 240-EXIT.
031200     PERFORM 250-BUILD-CONTEXT THRU 250-EXIT.
031300
031400     CALL "CLCLPRES" USING DCSN-CONTEXT, PRES-RESULT.
031500     IF PRES-RETURN-CODE NOT = ZERO
031600         MOVE "CLCLPRES RETURNED NON-ZERO" TO ABEND-REASON
031700         MOVE PRES-RETURN-CODE TO ACTUAL-VAL
031800         GO TO 1000-ABEND-RTN.
031900
032000     CALL "CLCLTIER" USING DCSN-CONTEXT, TIER-RESULT.
032100     IF TIER-RETURN-CODE NOT = ZERO
032200         MOVE "CLCLTIER RETURNED NON-ZERO" TO ABEND-REASON
032300         MOVE TIER-RETURN-CODE TO ACTUAL-VAL
032400         GO TO 1000-ABEND-RTN.
032500
032600     PERFORM 500-COMPARE THRU 500-EXIT.
032700     PERFORM 650-WRITE-DETAIL THRU 650-EXIT.
032800     PERFORM 680-TALLY-TOTALS THRU 680-EXIT.
032900     PERFORM 060-READ-SCN-RECORDS THRU 060-EXIT.
033000 100-EXIT.
033100     EXIT.
033200
033300 200-SEARCH-STANDARD-TABLE.
033400*    T6'S SELECTION LOOP TAUGHT US NOT TO NEST AN ELSE INSIDE AN
033500*    IF INSIDE A SEARCH - KEEP THE AT-END DEFAULT SEPARATE FROM
033600*    THE WHEN CLAUSE.
033700     MOVE "200-SEARCH-STANDARD-TABLE" TO PARA-NAME.
033800     MOVE "N" TO WS-TABLE-FOUND-SW.
033900     SET ST-IX TO 1.
034000     SEARCH WS-STD-ENTRY
034100         AT END
034200             MOVE "PROCEED DEFAULT" TO DL-STD-DECISION-O
034300             MOVE .85 TO WS-STD-CONF-3D
034400         WHEN STD-DOMAIN-CODE (ST-IX) = SR-DOMAIN-TYPE
034500             MOVE "Y" TO WS-TABLE-FOUND-SW
034600             MOVE STD-DECISION-TEXT (ST-IX) TO DL-STD-DECISION-O
034700             MOVE STD-CONFIDENCE (ST-IX) TO WS-STD-CONF-3D
034800     END-SEARCH.
034900 200-EXIT.
035000     EXIT.
035100
035200 240-STANDARD-OVERRIDE.
035300*    S1 AND S2 OVERRIDE THE TABLE ENTRY WHEN THE SPECIAL
035400*    CONDITION IS PRESENT.  EVERY OTHER DOMAIN KEEPS THE TABLE
035500*    VALUE AS IT STANDS.
035600     MOVE "240-STANDARD-OVERRIDE" TO PARA-NAME.
035700     IF SR-DOMAIN-MEDICAL AND SR-GLUCOSE-READING > 180
035800         MOVE "INCREASE INSULIN" TO DL-STD-DECISION-O
035900         MOVE .87 TO WS-STD-CONF-3D.
036000
036100     IF SR-DOMAIN-CONTENT AND SR-MISINFO-YES
036200         MOVE "REMOVE POST" TO DL-STD-DECISION-O
036300         MOVE .91 TO WS-STD-CONF-3D.
036400 240-EXIT.
036500     EXIT.
036600
036700 250-BUILD-CONTEXT.
036800*    A SCENARIO RECORD CARRIES ONLY FIVE OF THE ENGINE'S FIELDS -
036900*    EVERYTHING ELSE TAKES ITS DOCUMENTED DEFAULT (BUSINESS
037000*    RULES, UNIT P).  CONTRAST WITH DCSNPROC WHERE THE INPUT
037100*    RECORD CARRIES EVERY FIELD.
037200     MOVE "250-BUILD-CONTEXT" TO PARA-NAME.
037300     MOVE SR-STAKEHOLDER-CNT    TO DCSN-STAKEHOLDER-CNT.
037400     MOVE SR-URGENCY-LEVEL      TO DCSN-URGENCY-LEVEL.
037500     COMPUTE DCSN-URGENCY-NORM ROUNDED =
037600             SR-URGENCY-LEVEL / 10.
037700     MOVE SR-REVERSIBILITY      TO DCSN-REVERSIBILITY.
037800     MOVE SR-HARM-LEVEL         TO DCSN-HARM-LEVEL.
037900     MOVE SR-SYS-CONFIDENCE     TO DCSN-SYS-CONFIDENCE.
038000
038100*    NOT CARRIED ON THE SCENARIO RECORD - DOCUMENTED DEFAULTS.
038200     MOVE .50 TO DCSN-EXPECTED-BENEFIT.
038300     MOVE .50 TO DCSN-EXPECTED-HARM.
038400     MOVE .50 TO DCSN-EVID-CERTAINTY.
038500     MOVE .50 TO DCSN-EVID-QUALITY.
038600     MOVE .50 TO DCSN-EVID-QUANTITY.
038700     MOVE .50 TO DCSN-VOL-ALIGNMENT.
038800     MOVE "Y" TO DCSN-AUTONOMY-FLAG.
038900     MOVE 10 TO DCSN-SCENARIO-COUNT.
039000     MOVE .70 TO DCSN-SUCCESS-RATE.
039100     MOVE "I" TO DCSN-IMPACT-SCOPE.
039200     MOVE .50 TO DCSN-COGNITIVE-CAP.
039300     MOVE "Y" TO DCSN-LEGAL-AGENCY.
039400     MOVE .50 TO DCSN-SELF-ADVOCACY.
039500     MOVE "U" TO DCSN-LEGALITY.
039600*    TIER NOT KNOWN UNTIL CLCLTIER RUNS - P7 USES THE DEFAULT
039700     MOVE 3 TO DCSN-ETHICAL-TIER.
039800 250-EXIT.
039900     EXIT.
040000
040100 500-COMPARE.
040200*    S6 ENGINE-SIDE CONFIDENCE STATEMENT, S7 STAKEHOLDER
040300*    COMPLEXITY, AND THE CONFIDENCE-GAP COMPUTATION.
040400     MOVE "500-COMPARE" TO PARA-NAME.
040500     MOVE DCSN-SYS-CONFIDENCE TO WS-ENG-CONF-3D.
040600
040700     IF WS-ENG-CONF-3D < .50
040800         MOVE "LOW CONFIDENCE" TO DL-ENG-CONF-STMT-O
040900     ELSE
041000         IF WS-ENG-CONF-3D < .70
041100             MOVE "MODERATE CONFIDENCE" TO DL-ENG-CONF-STMT-O
041200         ELSE
041300             MOVE "HIGH CONFIDENCE" TO DL-ENG-CONF-STMT-O.
041400
041500     IF DCSN-STAKEHOLDER-CNT > 5
041600         MOVE "HIGH" TO DL-COMPLEXITY-O
041700     ELSE
041800         IF DCSN-STAKEHOLDER-CNT > 2
041900             MOVE "MODERATE" TO DL-COMPLEXITY-O
042000         ELSE
042100             MOVE "LOW" TO DL-COMPLEXITY-O.
042200
042300     IF WS-STD-CONF-3D > WS-ENG-CONF-3D
042400         COMPUTE WS-CONF-DIFF ROUNDED =
042500                 WS-STD-CONF-3D - WS-ENG-CONF-3D
042600     ELSE
042700         COMPUTE WS-CONF-DIFF ROUNDED =
042800                 WS-ENG-CONF-3D - WS-STD-CONF-3D.
042900 500-EXIT.
043000     EXIT.
043100
043200 650-WRITE-DETAIL.
043300     MOVE "650-WRITE-DETAIL" TO PARA-NAME.
043400     IF WS-LINES NOT < 55
043500         PERFORM 955-HEADINGS THRU 955-EXIT.
043600
043700     MOVE SR-SCENARIO-ID        TO DL-SCENARIO-ID.
043800     MOVE SR-DOMAIN-TYPE        TO DL-DOMAIN-O.
043900     MOVE WS-STD-CONF-3D        TO DL-STD-CONF-O.
044000     MOVE TIER-NUMBER           TO DL-ENG-TIER-O.
044100     MOVE TIER-REVIEW-FLAG      TO DL-ENG-REVIEW-O.
044200     MOVE "Y"                   TO DL-ENG-UNCERTAIN-O.
044300     MOVE WS-CONF-DIFF          TO DL-CONF-DIFF-O.
044400
044500     WRITE RPT-REC FROM DL-COMPARE-DETAIL
044600         AFTER ADVANCING 1.
044700     ADD +1 TO WS-LINES.
044800 650-EXIT.
044900     EXIT.
045000
045100 680-TALLY-TOTALS.
045200*    UNIT S SUMMARY COUNTERS.  STANDARD SIDE NEVER REQUESTS
045300*    REVIEW AND NEVER ACKNOWLEDGES UNCERTAINTY (RULE S1-S5) SO
045400*    WS-STD-REVIEW-COUNT AND WS-STD-UNCERT-COUNT STAY AT ZERO -
045500*    THEY ARE STILL TALLIED HERE, NOT HARD-CODED IN 940, SO THE
045600*    SUMMARY LOGIC DOES NOT HAVE TO KNOW THAT.
045700     MOVE "680-TALLY-TOTALS" TO PARA-NAME.
045800     ADD +1 TO WS-TOTAL-SCENARIOS.
045900     IF TIER-REVIEW-YES
046000         ADD +1 TO WS-ENG-REVIEW-COUNT.
046100     ADD +1 TO WS-ENG-UNCERT-COUNT.
046200     ADD WS-ENG-CONF-3D TO WS-ENG-CONF-SUM.
046300     ADD WS-STD-CONF-3D TO WS-STD-CONF-SUM.
046400 680-EXIT.
046500     EXIT.
046600
046700 800-OPEN-FILES.
046800     MOVE "800-OPEN-FILES" TO PARA-NAME.
046900     OPEN INPUT SCN-RECORDS.
047000     OPEN OUTPUT SCN-RPT, SYSOUT.
047100 800-EXIT.
047200     EXIT.
047300
047400 850-CLOSE-FILES.
047500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
047600     CLOSE SCN-RECORDS, SCN-RPT, SYSOUT.
047700 850-EXIT.
047800     EXIT.
047900
048000 900-CLEANUP.
048100     MOVE "900-CLEANUP" TO PARA-NAME.
048200     PERFORM 940-PRINT-SUMMARY THRU 940-EXIT.
048300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048400     DISPLAY "** TOTAL SCENARIOS **".
048500     DISPLAY WS-TOTAL-SCENARIOS.
048600     DISPLAY "******** NORMAL END OF JOB SCNRCOMP ********".
048700 900-EXIT.
048800     EXIT.
048900
049000 940-PRINT-SUMMARY.
049100*    S8 SUMMARY.  07/14/95 MKT - THE TWO RATIOS ON EACH SIDE ARE
049200*    REPORTED "X/N" AGAINST THE TOTAL SCENARIO COUNT, NOT AGAINST
049300*    EACH OTHER, AND THE TWO AVERAGES ARE ROUNDED TO 3 DECIMALS.
049400     MOVE "940-PRINT-SUMMARY" TO PARA-NAME.
049500     WRITE RPT-REC FROM WS-BLANK-LINE
049600         AFTER ADVANCING 2.
049700     MOVE WS-TOTAL-SCENARIOS TO WS-TOTAL-O.
049800     WRITE RPT-REC FROM WS-TOTAL-LINE
049900         AFTER ADVANCING 1.
050000
050100     MOVE "ENGINE HUMAN REVIEW REQUESTED:" TO WS-RL-LABEL-O.
050200     MOVE WS-ENG-REVIEW-COUNT TO WS-RL-NUM-O.
050300     MOVE WS-TOTAL-SCENARIOS TO WS-RL-DEN-O.
050400     WRITE RPT-REC FROM WS-RATIO-LINE
050500         AFTER ADVANCING 1.
050600
050700     MOVE "STANDARD HUMAN REVIEW REQUESTED:" TO WS-RL-LABEL-O.
050800     MOVE WS-STD-REVIEW-COUNT TO WS-RL-NUM-O.
050900     MOVE WS-TOTAL-SCENARIOS TO WS-RL-DEN-O.
051000     WRITE RPT-REC FROM WS-RATIO-LINE
051100         AFTER ADVANCING 1.
051200
051300     MOVE "ENGINE UNCERTAINTY ACKNOWLEDGED:" TO WS-RL-LABEL-O.
051400     MOVE WS-ENG-UNCERT-COUNT TO WS-RL-NUM-O.
051500     MOVE WS-TOTAL-SCENARIOS TO WS-RL-DEN-O.
051600     WRITE RPT-REC FROM WS-RATIO-LINE
051700         AFTER ADVANCING 1.
051800
051900     MOVE "STANDARD UNCERTAINTY ACKNOWLEDGED:" TO WS-RL-LABEL-O.
052000     MOVE WS-STD-UNCERT-COUNT TO WS-RL-NUM-O.
052100     MOVE WS-TOTAL-SCENARIOS TO WS-RL-DEN-O.
052200     WRITE RPT-REC FROM WS-RATIO-LINE
052300         AFTER ADVANCING 1.
052400
052500     IF WS-TOTAL-SCENARIOS = ZERO
052600         GO TO 940-EXIT.
052700
052800     COMPUTE WS-ENG-CONF-AVG ROUNDED =
052900             WS-ENG-CONF-SUM / WS-TOTAL-SCENARIOS.
053000     MOVE "AVERAGE ENGINE CONFIDENCE:" TO WS-AL-LABEL-O.
053100     MOVE WS-ENG-CONF-AVG TO WS-AL-VALUE-O.
053200     WRITE RPT-REC FROM WS-AVG-LINE
053300         AFTER ADVANCING 1.
053400
053500     COMPUTE WS-STD-CONF-AVG ROUNDED =
053600             WS-STD-CONF-SUM / WS-TOTAL-SCENARIOS.
053700     MOVE "AVERAGE STANDARD CONFIDENCE:" TO WS-AL-LABEL-O.
053800     MOVE WS-STD-CONF-AVG TO WS-AL-VALUE-O.
053900     WRITE RPT-REC FROM WS-AVG-LINE
054000         AFTER ADVANCING 1.
054100 940-EXIT.
054200     EXIT.
054300
054400 955-HEADINGS.
054500     MOVE "955-HEADINGS" TO PARA-NAME.
054600     WRITE RPT-REC FROM WS-BLANK-LINE
054700         AFTER ADVANCING 1.
054800     MOVE WS-DATE-YY TO HDR-YY.
054900     MOVE WS-DATE-MM TO HDR-MM.
055000     MOVE WS-DATE-DD TO HDR-DD.
055100     MOVE WS-PAGES TO PAGE-NBR-O.
055200     WRITE RPT-REC FROM WS-HDR-REC
055300         AFTER ADVANCING NEXT-PAGE.
055400     WRITE RPT-REC FROM WS-COLM-HDR-REC
055500         AFTER ADVANCING 2.
055600     ADD +1 TO WS-PAGES.
055700     MOVE ZERO TO WS-LINES.
055800 955-EXIT.
055900     EXIT.
056000
056100 1000-ABEND-RTN.
056200     WRITE SYSOUT-REC FROM ABEND-REC.
056300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056400     DISPLAY "*** ABNORMAL END OF JOB - SCNRCOMP ***" UPON CONSOLE.
056500     DIVIDE ZERO-VAL INTO ONE-VAL.
