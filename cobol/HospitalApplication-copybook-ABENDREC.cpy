000100******************************************************************
000200*  ABENDREC  -  FATAL-ERROR DIAGNOSTIC RECORD                    *
000300*                                                                *
000400*  WRITTEN TO SYSOUT AND TO THE CONSOLE WHEN A BATCH RUN MUST    *
000500*  BE FORCED DOWN -- EMPTY INPUT, BAD FILE STATUS, OR A RETURN   *
000600*  CODE FROM A CALLED CALCULATION SUBPROGRAM THAT IS NOT ZERO.   *
000700*  PARA-NAME IS SET AT THE TOP OF EVERY PARAGRAPH SO THE ABEND   *
000800*  DUMP ALWAYS SHOWS WHERE PROCESSING STOPPED.                   *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME                   PIC X(30).
001200     05  ABEND-REASON                PIC X(40).
001300     05  ACTUAL-VAL                  PIC 9(9).
001400     05  EXPECTED-VAL                PIC 9(9).
001500     05  ZERO-VAL                    PIC 9(1) VALUE ZERO.
001600     05  ONE-VAL                     PIC 9(1) VALUE 1.
001700     05  FILLER                      PIC X(38).
