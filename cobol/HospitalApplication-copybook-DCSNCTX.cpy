000100******************************************************************
000200*  DCSNCTX  -  DECISION CONTEXT WORK AREA                        *
000300*                                                                *
000400*  COMMON PARAMETER RECORD PASSED BY REFERENCE TO CLCLPRES AND   *
000500*  CLCLTIER.  DCSNPROC BUILDS IT DIRECTLY FROM DECISION-REQUEST- *
000600*  REC; SCNRCOMP BUILDS IT FROM SCENARIO-REC PLUS THE DEFAULTS   *
000700*  DOCUMENTED FOR EACH FIELD BELOW (BUSINESS RULES, UNIT P).     *
000800*  DCSN-URGENCY-NORM IS THE 1-10 URGENCY LEVEL SCALED TO A       *
000900*  0.00-1.00 FRACTION (LEVEL / 10) -- THE ENGINES WORK ONLY OFF  *
001000*  THE NORMALIZED FIELD, NEVER THE RAW LEVEL.                    *
001100******************************************************************
001200 01  DCSN-CONTEXT.
001300*    DEFAULT 0 STAKEHOLDERS IS NOT DOCUMENTED - CALLER SUPPLIES
001400     05  DCSN-STAKEHOLDER-CNT        PIC 9(03).
001500     05  DCSN-URGENCY-LEVEL          PIC 9(02).
001600*    DEFAULT 0.50
001700     05  DCSN-URGENCY-NORM           PIC 9V99.
001800*    DEFAULT 0.50
001900     05  DCSN-REVERSIBILITY          PIC 9V99.
002000     05  DCSN-HARM-LEVEL             PIC 9(02).
002100     05  DCSN-SYS-CONFIDENCE         PIC 9V99.
002200*    DEFAULT 0.50
002300     05  DCSN-EXPECTED-BENEFIT       PIC 9V99.
002400*    DEFAULT 0.50
002500     05  DCSN-EXPECTED-HARM          PIC 9V99.
002600*    DEFAULT 0.50
002700     05  DCSN-EVID-CERTAINTY         PIC 9V99.
002800*    DEFAULT 0.50
002900     05  DCSN-EVID-QUALITY           PIC 9V99.
003000*    DEFAULT 0.50
003100     05  DCSN-EVID-QUANTITY          PIC 9V99.
003200*    DEFAULT 0.50
003300     05  DCSN-VOL-ALIGNMENT          PIC 9V99.
003400*    DEFAULT YES
003500     05  DCSN-AUTONOMY-FLAG          PIC X(01).
003600         88  DCSN-AUTONOMY-YES           VALUE "Y".
003700         88  DCSN-AUTONOMY-NO            VALUE "N".
003800*    DEFAULT 10
003900     05  DCSN-SCENARIO-COUNT         PIC 9(03).
004000*    DEFAULT 0.70
004100     05  DCSN-SUCCESS-RATE           PIC 9V99.
004200*    DEFAULT INDIVIDUAL
004300     05  DCSN-IMPACT-SCOPE           PIC X(01).
004400         88  DCSN-IMPACT-INDIVIDUAL      VALUE "I".
004500         88  DCSN-IMPACT-GROUP           VALUE "G".
004600         88  DCSN-IMPACT-SYSTEMIC        VALUE "S".
004700*    DEFAULT 0.50
004800     05  DCSN-COGNITIVE-CAP          PIC 9V99.
004900*    DEFAULT YES
005000     05  DCSN-LEGAL-AGENCY           PIC X(01).
005100         88  DCSN-LEGAL-AGENCY-YES       VALUE "Y".
005200         88  DCSN-LEGAL-AGENCY-NO        VALUE "N".
005300*    DEFAULT 0.50
005400     05  DCSN-SELF-ADVOCACY          PIC 9V99.
005500*    DEFAULT UNCLEAR
005600     05  DCSN-LEGALITY               PIC X(01).
005700         88  DCSN-LEGALITY-LEGAL         VALUE "L".
005800         88  DCSN-LEGALITY-ILLEGAL       VALUE "I".
005900         88  DCSN-LEGALITY-UNCLEAR       VALUE "U".
006000*    DEFAULT 3 - HELD FOR P7, SET FROM TIER-NUMBER WHEN KNOWN
006100     05  DCSN-ETHICAL-TIER           PIC 9(01).
006200     05  FILLER                      PIC X(05).
