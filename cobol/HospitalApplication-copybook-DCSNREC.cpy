000100******************************************************************
000200*  DCSNREC  -  DECISION REQUEST RECORD LAYOUT                    *
000300*                                                                *
000400*  ONE RECORD PER PROPOSED ACTION SUBMITTED TO THE PRESSURE/     *
000500*  TIER ENGINES.  ARRIVAL-ORDER SEQUENTIAL FILE, NO KEY.  ALL    *
000600*  FRACTIONAL FIELDS ARE 0.00 - 1.00 SCALED DECIMALS UNLESS      *
000700*  NOTED OTHERWISE.  SEE DCSNCTX FOR THE WORK-AREA THIS RECORD   *
000800*  IS EXPANDED INTO BEFORE THE ENGINES ARE CALLED.               *
000900******************************************************************
001000 01  DECISION-REQUEST-REC.
001100     05  DR-DECISION-ID              PIC X(08).
001200     05  DR-DESCRIPTION              PIC X(30).
001300     05  DR-STAKEHOLDER-CNT          PIC 9(03).
001400     05  DR-URGENCY-LEVEL            PIC 9(02).
001500     05  DR-REVERSIBILITY            PIC 9V99.
001600     05  DR-HARM-LEVEL               PIC 9(02).
001700     05  DR-SYS-CONFIDENCE           PIC 9V99.
001800     05  DR-EXPECTED-BENEFIT         PIC 9V99.
001900     05  DR-EXPECTED-HARM            PIC 9V99.
002000     05  DR-EVID-CERTAINTY           PIC 9V99.
002100     05  DR-EVID-QUALITY             PIC 9V99.
002200     05  DR-EVID-QUANTITY            PIC 9V99.
002300     05  DR-VOL-ALIGNMENT            PIC 9V99.
002400     05  DR-AUTONOMY-FLAG            PIC X(01).
002500         88  DR-AUTONOMY-YES             VALUE "Y".
002600         88  DR-AUTONOMY-NO              VALUE "N".
002700     05  DR-SCENARIO-COUNT           PIC 9(03).
002800     05  DR-SUCCESS-RATE             PIC 9V99.
002900     05  DR-IMPACT-SCOPE             PIC X(01).
003000         88  DR-IMPACT-INDIVIDUAL        VALUE "I".
003100         88  DR-IMPACT-GROUP             VALUE "G".
003200         88  DR-IMPACT-SYSTEMIC          VALUE "S".
003300     05  DR-COGNITIVE-CAP            PIC 9V99.
003400     05  DR-LEGAL-AGENCY             PIC X(01).
003500         88  DR-LEGAL-AGENCY-YES         VALUE "Y".
003600         88  DR-LEGAL-AGENCY-NO          VALUE "N".
003700     05  DR-SELF-ADVOCACY            PIC 9V99.
003800     05  DR-LEGALITY                 PIC X(01).
003900         88  DR-LEGALITY-LEGAL           VALUE "L".
004000         88  DR-LEGALITY-ILLEGAL         VALUE "I".
004100         88  DR-LEGALITY-UNCLEAR         VALUE "U".
004200     05  FILLER                      PIC X(06).
