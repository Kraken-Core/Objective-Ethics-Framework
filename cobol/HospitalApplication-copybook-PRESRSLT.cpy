000100******************************************************************
000200*  PRESRSLT  -  PRESSURE ENGINE RESULT AREA (UNIT P OUTPUTS)     *
000300*                                                                *
000400*  RETURNED BY CLCLPRES.  THE SEVEN HEURISTIC SCORES ARE CARRIED *
000500*  AT 3 DECIMALS AS REQUIRED BY THE BUSINESS RULES; NORMALIZED   *
000600*  PRESSURE IS THEIR ROUNDED AVERAGE.                            *
000700******************************************************************
000800 01  PRES-RESULT.
000900     05  PRES-P1-REVERSIBILITY       PIC 9V999.
001000     05  PRES-P2-PROPORTIONALITY     PIC 9V999.
001100     05  PRES-P3-UNCERTAINTY         PIC 9V999.
001200     05  PRES-P4-EVID-ADEQUACY       PIC 9V999.
001300     05  PRES-P5-VOL-MISALIGN        PIC 9V999.
001400     05  PRES-P6-REPRODUCIBILITY     PIC 9V999.
001500     05  PRES-P7-TRANSPARENCY        PIC 9V999.
001600     05  PRES-NORMALIZED             PIC 9V999.
001700     05  PRES-RECOMMENDATION         PIC X(20).
001800         88  PRES-REC-PROCEED         VALUE "PROCEED             ".
001900         88  PRES-REC-CAUTION         VALUE "PROCEED WITH CAUTION".
002000         88  PRES-REC-ESCALATE        VALUE "DEFER OR ESCALATE   ".
002100     05  PRES-SVI                    PIC 9V99.
002200     05  PRES-EDUCATE-FLAG           PIC X(01).
002300         88  PRES-EDUCATE-YES            VALUE "Y".
002400         88  PRES-EDUCATE-NO             VALUE "N".
002500     05  PRES-LEGALITY-OUT           PIC X(01).
002600     05  PRES-RETURN-CODE            PIC S9(04) COMP.
002700     05  FILLER                      PIC X(05).
