000100******************************************************************
000200*  SCNREC  -  SCENARIO RECORD LAYOUT                              *
000300*                                                                *
000400*  DRIVES THE COMPARISON RUN: EACH SCENARIO IS SCORED BY THE     *
000500*  FIXED PER-DOMAIN STANDARD TABLE (SEE WS-STANDARD-TABLE IN     *
000600*  SCNRCOMP) AND BY THE FULL PRESSURE/TIER ENGINE.  FIELDS NOT   *
000700*  CARRIED ON THIS RECORD TAKE THEIR DOCUMENTED DEFAULT WHEN     *
000800*  THE ENGINE SIDE BUILDS ITS DCSN-CONTEXT WORK AREA.            *
000900******************************************************************
001000 01  SCENARIO-REC.
001100     05  SR-SCENARIO-ID              PIC X(16).
001200     05  SR-DOMAIN-TYPE              PIC X(02).
001300         88  SR-DOMAIN-MEDICAL           VALUE "MD".
001400         88  SR-DOMAIN-CONTENT           VALUE "CM".
001500         88  SR-DOMAIN-VEHICLE           VALUE "AV".
001600         88  SR-DOMAIN-RESEARCH          VALUE "RE".
001700         88  SR-DOMAIN-FINANCIAL         VALUE "FI".
001800         88  SR-DOMAIN-HIRING            VALUE "HR".
001900     05  SR-STAKEHOLDER-CNT          PIC 9(03).
002000     05  SR-URGENCY-LEVEL            PIC 9(02).
002100     05  SR-REVERSIBILITY            PIC 9V99.
002200     05  SR-HARM-LEVEL               PIC 9(02).
002300     05  SR-SYS-CONFIDENCE           PIC 9V99.
002400     05  SR-GLUCOSE-READING          PIC 9(03).
002500     05  SR-MISINFO-FLAG             PIC X(01).
002600         88  SR-MISINFO-YES              VALUE "Y".
002700         88  SR-MISINFO-NO               VALUE "N".
002800     05  FILLER                      PIC X(45).
