000100******************************************************************
000200*  TIERRSLT  -  TIER ENGINE RESULT AREA (UNIT T OUTPUTS)         *
000300*                                                                *
000400*  RETURNED BY CLCLTIER.  FLAGS T2-HARMRED THRU T2-CONSENS ARE   *
000500*  THE FOUR HEURISTIC-TRIGGER FLAGS; THE THREE TENET SLOTS ARE   *
000600*  FILLED LOW-TO-HIGH IN RULE T3 ORDER AND LEFT BLANK WHEN NOT   *
000700*  USED.                                                        *
000800******************************************************************
000900 01  TIER-RESULT.
001000     05  TIER-NUMBER                 PIC 9(01).
001100     05  TIER-NAME                   PIC X(12).
001200         88  TIER-IS-ROUTINE           VALUE "ROUTINE     ".
001300         88  TIER-IS-STANDARD          VALUE "STANDARD    ".
001400         88  TIER-IS-HIGH-STAKES       VALUE "HIGH-STAKES ".
001500         88  TIER-IS-AMBIGUOUS         VALUE "AMBIGUOUS   ".
001600         88  TIER-IS-PROHIBITED        VALUE "PROHIBITED  ".
001700     05  TIER-FLAG-HARMRED           PIC X(01).
001800         88  TIER-HARMRED-ON             VALUE "Y".
001900     05  TIER-FLAG-REVTEST           PIC X(01).
002000         88  TIER-REVTEST-ON             VALUE "Y".
002100     05  TIER-FLAG-PROPORT           PIC X(01).
002200         88  TIER-PROPORT-ON             VALUE "Y".
002300     05  TIER-FLAG-CONSENS           PIC X(01).
002400         88  TIER-CONSENS-ON             VALUE "Y".
002500     05  TIER-TENET-1                PIC X(20).
002600     05  TIER-TENET-2                PIC X(20).
002700     05  TIER-TENET-3                PIC X(20).
002800     05  TIER-ACTION-ID              PIC X(16).
002900     05  TIER-ACTION-SCORE           PIC 9V999.
003000     05  TIER-ROUTING-CODE           PIC X(22).
003100     05  TIER-REVIEW-FLAG            PIC X(01).
003200         88  TIER-REVIEW-YES             VALUE "Y".
003300         88  TIER-REVIEW-NO              VALUE "N".
003400     05  TIER-RETURN-CODE            PIC S9(04) COMP.
003500     05  FILLER                      PIC X(05).
